000100* DADD.cpybk
000200*-----------------------------------------------------------------
000300* AMENDMENT HISTORY:
000400* DK0120 14/03/1987 RTANAKA  INITIAL VERSION - LINKAGE RECORD
000500*                   BETWEEN DOGMAINT AND DOGVADD
000600* DK0240 02/11/1989 RTANAKA  ADD DADD-BADGE-ID
000700*-----------------------------------------------------------------
000800 01  WK-DADD-RECORD.
000900     05  WK-DADD-INPUT.
001000         10  DADD-NAME              PIC X(60).
001100         10  DADD-BREED             PIC X(60).
001200         10  DADD-SUPPLIER          PIC X(60).
001300         10  DADD-BADGE-ID          PIC 9(09).
001400         10  DADD-GENDER            PIC X(10).
001500         10  DADD-BIRTH-DATE        PIC 9(08).
001600         10  DADD-DATE-ACQUIRED     PIC 9(08).
001700         10  DADD-STATUS            PIC X(12).
001800         10  DADD-LEAVING-DATE      PIC 9(08).
001900         10  DADD-LEAVING-REASON    PIC X(20).
002000         10  DADD-KENNEL-CHARS      PIC X(200).
002100     05  WK-DADD-OUTPUT.
002200         10  DADD-NEW-ID            PIC 9(09).
002300*            NEXT-ID = HIGHEST EXISTING ID ON DOG-MASTER + 1
002400         10  DADD-REJECT-MSG        PIC X(132).
002500*            SPACES WHEN THE ADD WAS APPLIED
002600     05  WK-DADD-ERROR.
002700         10  DADD-ERROR-CD          PIC X(07).
002800         10  DADD-FILE              PIC X(08).
002900         10  DADD-MODE              PIC X(07).
003000         10  DADD-FS                PIC X(02).
003100     05  FILLER                      PIC X(20).
