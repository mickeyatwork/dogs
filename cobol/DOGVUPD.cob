000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     DOGVUPD.
000500 AUTHOR.         R TANAKA.
000600 INSTALLATION.   KENNEL SYSTEMS GROUP.
000700 DATE-WRITTEN.   14 MAR 1987.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  CALLED ROUTINE TO VALIDATE AND APPLY A 'U'
001200*               (UPDATE) TRANSACTION AGAINST THE DOG-MASTER
001300*               KENNEL ROSTER FILE. ONLY THE FIELDS FLAGGED
001400*               PRESENT ON THE TRANSACTION ARE CHANGED, ALL
001500*               OTHERS CARRY FORWARD UNCHANGED FROM THE
001600*               EXISTING MASTER RECORD.
001700*
001800*________________________________________________________________
001900* HISTORY OF MODIFICATION:
002000*================================================================
002100* DK0110  14/03/1987  RTANAKA  - INITIAL VERSION
002200*----------------------------------------------------------------*
002300* DK0220  02/11/1989  RTANAKA  - REQ#0334 ADD BADGE-ID REQUIRED/
002400*                      POSITIVE/UNIQUE CHECKS ON UPDATE TOO
002500*----------------------------------------------------------------*
002600* DK0450  28/09/1998  MLOW     - Y2K REMEDIATION - DATE CROSS
002700*                      CHECK NOW COMPARES FULL CCYYMMDD
002800*----------------------------------------------------------------*
002900* DK0590  11/01/2006  TWEE     - REQ#8820 PARTIAL-UPDATE REWRITE.
003000*                      FIELD-PRESENT SWITCHES ADDED SO AN OMITTED
003100*                      FIELD CARRIES FORWARD INSTEAD OF BEING
003200*                      BLANKED OUT
003300*----------------------------------------------------------------*
003320* DK0650  23/02/2011  TWEE     - REQ#9940 CONFIRMED WITH THE
003340*                      KENNEL OFFICE THAT AN UPDATE AGAINST A
003360*                      SOFT-DELETED DOG IS ALLOWED - DROPPED THE
003380*                      DATE-DELETED CHECK AT A100-FIND-MASTER-
003385*                      RECORD THAT WAS WRONGLY TURNING THOSE INTO
003390*                      NOT-FOUND
003395*----------------------------------------------------------------*
003400 EJECT
003500**********************
003600 ENVIRONMENT DIVISION.
003700**********************
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.  IBM-AS400.
004000 OBJECT-COMPUTER.  IBM-AS400.
004100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004200                   UPSI-0 IS UPSI-SWITCH-0
004300                     ON  STATUS IS U0-ON
004400                     OFF STATUS IS U0-OFF.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT DOG-MASTER  ASSIGN TO DATABASE-DOGMAST
004900            ORGANIZATION      IS RELATIVE
005000            ACCESS MODE       IS DYNAMIC
005100            RELATIVE KEY      IS WK-C-DOGMAS-RELKEY
005200            FILE STATUS       IS WK-C-FILE-STATUS.
005300 EJECT
005400***************
005500 DATA DIVISION.
005600***************
005700 FILE SECTION.
005800**************
005900 FD  DOG-MASTER
006000     LABEL RECORDS ARE OMITTED
006100     DATA RECORD IS WK-C-DOGMAST.
006200 01  WK-C-DOGMAST.
006300     COPY DOGREC.
006400
006500*************************
006600 WORKING-STORAGE SECTION.
006700*************************
006800 01  FILLER                          PIC X(24)        VALUE
006900     "** PROGRAM DOGVUPD  **".
007000
007100* ------------------ PROGRAM WORKING STORAGE -------------------*
007200 01  WK-C-COMMON.
007300     COPY DOGCOM.
007400
007500 01  WK-C-DOGMAS-RELKEY              PIC 9(09) COMP.
007600
007700 01  WS-WORK-AREA.
007800     05  WS-STATUS-UC                PIC X(12).
007900     05  WS-REASON-UC                PIC X(20).
008250     05  FILLER                      PIC X(10) VALUE SPACES.
008300
008400* -------- MERGED RECORD - EXISTING MASTER + SUPPLIED FIELDS ---*
008500 01  WS-MERGED-RECORD.
008600     05  WS-MERGED-NAME              PIC X(60).
008700     05  WS-MERGED-BREED             PIC X(60).
008800     05  WS-MERGED-SUPPLIER          PIC X(60).
008900     05  WS-MERGED-BADGE-ID          PIC 9(09).
009000     05  WS-MERGED-GENDER            PIC X(10).
009100     05  WS-MERGED-BIRTH-DATE        PIC 9(08).
009200     05  WS-MERGED-DATE-ACQUIRED     PIC 9(08).
009300     05  WS-MERGED-STATUS            PIC X(12).
009400     05  WS-MERGED-LEAVING-DATE      PIC 9(08).
009500     05  WS-MERGED-LEAVING-REASON    PIC X(20).
009600     05  WS-MERGED-KENNEL-CHARS      PIC X(200).
009650     05  FILLER                      PIC X(10) VALUE SPACES.
009700
009800 01  WS-LITERALS.
009900     05  C-COM0206                   PIC X(07) VALUE "COM0206".
010000     05  C-FILE-DOGMAST              PIC X(08) VALUE "DOGMAST".
010100     05  C-MODE-READ                 PIC X(07) VALUE "READ".
010200     05  C-MODE-REWRITE              PIC X(07) VALUE "REWRITE".
010250     05  FILLER                      PIC X(10) VALUE SPACES.
010300
010400*****************
010500 LINKAGE SECTION.
010600*****************
010700 COPY DUPD.
010800 EJECT
010900********************************************
011000 PROCEDURE DIVISION USING WK-DUPD-RECORD.
011100********************************************
011200 MAIN-MODULE.
011300     PERFORM A000-OPEN-FILES
011400        THRU A099-OPEN-FILES-EX.
011500     PERFORM A100-FIND-MASTER-RECORD
011600        THRU A199-FIND-MASTER-RECORD-EX.
011700     IF  DUPD-NOT-FOUND NOT = "Y"
011800         PERFORM B000-BUILD-MERGED-RECORD
011900            THRU B099-BUILD-MERGED-RECORD-EX
012000         PERFORM C000-VALIDATE-UPDATE
012100            THRU C999-VALIDATE-UPDATE-EX
012200         IF  DUPD-REJECT-MSG = SPACES
012300             PERFORM D000-APPLY-UPDATE
012400                THRU D099-APPLY-UPDATE-EX
012500         END-IF
012600     END-IF.
012700     PERFORM Z000-END-PROGRAM-ROUTINE
012800        THRU Z999-END-PROGRAM-ROUTINE-EX.
012900     GOBACK.
013000
013100*---------------------------------------------------------------*
013200 A000-OPEN-FILES.
013300*---------------------------------------------------------------*
013400     MOVE SPACES                     TO WK-DUPD-OUTPUT.
013500     MOVE ZEROES                     TO WK-DUPD-ERROR.
013600
013700     OPEN    I-O   DOG-MASTER.
013800     IF  NOT WK-C-SUCCESSFUL
013900         DISPLAY "DOGVUPD - OPEN FILE ERROR - DOGMAST"
014000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014100         MOVE C-COM0206               TO DUPD-ERROR-CD
014200         MOVE C-FILE-DOGMAST          TO DUPD-FILE
014300         MOVE WK-C-FILE-STATUS        TO DUPD-FS
014400         GO TO Y900-ABNORMAL-TERMINATION
014500     END-IF.
014600*---------------------------------------------------------------*
014700 A099-OPEN-FILES-EX.
014800*---------------------------------------------------------------*
014900     EXIT.
015000
015100*---------------------------------------------------------------*
015200 A100-FIND-MASTER-RECORD.
015300*---------------------------------------------------------------*
015400     MOVE DUPD-ID                    TO WK-C-DOGMAS-RELKEY.
015500     READ DOG-MASTER
015600         INVALID KEY
015700             SET WK-C-RECORD-NOT-FOUND TO TRUE
015800     END-READ.
015900
015950* DK0650 - A SOFT-DELETED RECORD STILL EXISTS ON THE MASTER, SO IT
015960* IS NOT TREATED AS NOT-FOUND HERE.  THE KENNEL OFFICE CONFIRMED
015970* AN UPDATE AGAINST A DELETED DOG IS ALLOWED TO GO THROUGH - THE
015980* SAME AS A SINGLE-RECORD INQUIRY (SEE DOGINQ DK0610).  ONLY A
015990* MISSING TRAN-ID RAISES NOT-FOUND.
016000     IF  WK-C-RECORD-NOT-FOUND
016100         MOVE "Y"                    TO DUPD-NOT-FOUND
016200     ELSE
016300         IF  NOT WK-C-SUCCESSFUL
016400             DISPLAY "DOGVUPD - READ ERROR - DOGMAST"
016500             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016600             MOVE C-COM0206           TO DUPD-ERROR-CD
016700             MOVE C-FILE-DOGMAST      TO DUPD-FILE
016800             MOVE C-MODE-READ         TO DUPD-MODE
016900             MOVE WK-C-FILE-STATUS    TO DUPD-FS
017000         END-IF
017100     END-IF.
017200*---------------------------------------------------------------*
017300 A199-FIND-MASTER-RECORD-EX.
017400*---------------------------------------------------------------*
017500     EXIT.
017600
017700*---------------------------------------------------------------*
017800 B000-BUILD-MERGED-RECORD.
017900*---------------------------------------------------------------*
018000     MOVE DOGREC-NAME                TO WS-MERGED-NAME.
018100     MOVE DOGREC-BREED               TO WS-MERGED-BREED.
018200     MOVE DOGREC-SUPPLIER            TO WS-MERGED-SUPPLIER.
018300     MOVE DOGREC-BADGE-ID            TO WS-MERGED-BADGE-ID.
018400     MOVE DOGREC-GENDER              TO WS-MERGED-GENDER.
018500     MOVE DOGREC-BIRTH-DATE          TO WS-MERGED-BIRTH-DATE.
018600     MOVE DOGREC-DATE-ACQUIRED       TO WS-MERGED-DATE-ACQUIRED.
018700     MOVE DOGREC-STATUS              TO WS-MERGED-STATUS.
018800     MOVE DOGREC-LEAVING-DATE        TO WS-MERGED-LEAVING-DATE.
018900     MOVE DOGREC-LEAVING-REASON      TO WS-MERGED-LEAVING-REASON.
019000     MOVE DOGREC-KENNEL-CHARS        TO WS-MERGED-KENNEL-CHARS.
019100
019200     IF  DUPD-FP-NAME = "Y"
019300         MOVE DUPD-NAME               TO WS-MERGED-NAME
019400     END-IF.
019500     IF  DUPD-FP-BREED = "Y"
019600         MOVE DUPD-BREED              TO WS-MERGED-BREED
019700     END-IF.
019800     IF  DUPD-FP-SUPPLIER = "Y"
019900         MOVE DUPD-SUPPLIER           TO WS-MERGED-SUPPLIER
020000     END-IF.
020100     IF  DUPD-FP-BADGE-ID = "Y"
020200         MOVE DUPD-BADGE-ID           TO WS-MERGED-BADGE-ID
020300     END-IF.
020400     IF  DUPD-FP-GENDER = "Y"
020500         MOVE DUPD-GENDER             TO WS-MERGED-GENDER
020600     END-IF.
020700     IF  DUPD-FP-BIRTH-DATE = "Y"
020800         MOVE DUPD-BIRTH-DATE         TO WS-MERGED-BIRTH-DATE
020900     END-IF.
021000     IF  DUPD-FP-DATE-ACQUIRED = "Y"
021100         MOVE DUPD-DATE-ACQUIRED      TO WS-MERGED-DATE-ACQUIRED
021200     END-IF.
021300     IF  DUPD-FP-STATUS = "Y"
021400         MOVE DUPD-STATUS             TO WS-MERGED-STATUS
021500     END-IF.
021600     IF  DUPD-FP-LEAVING-DATE = "Y"
021700         MOVE DUPD-LEAVING-DATE       TO WS-MERGED-LEAVING-DATE
021800     END-IF.
021900     IF  DUPD-FP-LEAVING-REASON = "Y"
022000         MOVE DUPD-LEAVING-REASON     TO WS-MERGED-LEAVING-REASON
022100     END-IF.
022200     IF  DUPD-FP-KENNEL-CHARS = "Y"
022300         MOVE DUPD-KENNEL-CHARS       TO WS-MERGED-KENNEL-CHARS
022400     END-IF.
022500*---------------------------------------------------------------*
022600 B099-BUILD-MERGED-RECORD-EX.
022700*---------------------------------------------------------------*
022800     EXIT.
022900
023000*---------------------------------------------------------------*
023100 C000-VALIDATE-UPDATE.
023200*---------------------------------------------------------------*
023300     PERFORM C050-CHECK-ANY-FIELD-PRESENT
023400        THRU C099-CHECK-ANY-FIELD-PRESENT-EX.
023500     IF  DUPD-REJECT-MSG NOT = SPACES
023600         GO TO C999-VALIDATE-UPDATE-EX
023700     END-IF.
023800
023900     PERFORM C100-CHECK-NAME-BREED
024000        THRU C199-CHECK-NAME-BREED-EX.
024100     IF  DUPD-REJECT-MSG NOT = SPACES
024200         GO TO C999-VALIDATE-UPDATE-EX
024300     END-IF.
024400
024500     PERFORM C200-CHECK-BADGE-ID
024600        THRU C299-CHECK-BADGE-ID-EX.
024700     IF  DUPD-REJECT-MSG NOT = SPACES
024800         GO TO C999-VALIDATE-UPDATE-EX
024900     END-IF.
025000
025100     PERFORM C300-CHECK-STATUS
025200        THRU C399-CHECK-STATUS-EX.
025300     IF  DUPD-REJECT-MSG NOT = SPACES
025400         GO TO C999-VALIDATE-UPDATE-EX
025500     END-IF.
025600
025700     PERFORM C400-CHECK-LEAVING-REASON
025800        THRU C499-CHECK-LEAVING-REASON-EX.
025900     IF  DUPD-REJECT-MSG NOT = SPACES
026000         GO TO C999-VALIDATE-UPDATE-EX
026100     END-IF.
026200
026300     PERFORM C600-CHECK-DATES
026400        THRU C699-CHECK-DATES-EX.
026500*---------------------------------------------------------------*
026600 C999-VALIDATE-UPDATE-EX.
026700*---------------------------------------------------------------*
026800     EXIT.
026900
027000*---------------------------------------------------------------*
027100 C050-CHECK-ANY-FIELD-PRESENT.
027200*---------------------------------------------------------------*
027300     IF  DUPD-FP-NAME           NOT = "Y" AND
027400         DUPD-FP-BREED          NOT = "Y" AND
027500         DUPD-FP-SUPPLIER       NOT = "Y" AND
027600         DUPD-FP-BADGE-ID       NOT = "Y" AND
027700         DUPD-FP-GENDER         NOT = "Y" AND
027800         DUPD-FP-BIRTH-DATE     NOT = "Y" AND
027900         DUPD-FP-DATE-ACQUIRED  NOT = "Y" AND
028000         DUPD-FP-STATUS         NOT = "Y" AND
028100         DUPD-FP-LEAVING-DATE   NOT = "Y" AND
028200         DUPD-FP-LEAVING-REASON NOT = "Y" AND
028300         DUPD-FP-KENNEL-CHARS   NOT = "Y"
028400         MOVE "No update values have been provided."
028500                                  TO DUPD-REJECT-MSG
028600     END-IF.
028700*---------------------------------------------------------------*
028800 C099-CHECK-ANY-FIELD-PRESENT-EX.
028900*---------------------------------------------------------------*
029000     EXIT.
029100
029200*---------------------------------------------------------------*
029300 C100-CHECK-NAME-BREED.
029400*---------------------------------------------------------------*
029500     IF  DUPD-FP-NAME = "Y" AND WS-MERGED-NAME = SPACES
029600         MOVE "Name cannot be empty if provided."
029700                                  TO DUPD-REJECT-MSG
029800         GO TO C199-CHECK-NAME-BREED-EX
029900     END-IF.
030000     IF  DUPD-FP-BREED = "Y" AND WS-MERGED-BREED = SPACES
030100         MOVE "Breed cannot be empty if provided."
030200                                  TO DUPD-REJECT-MSG
030300     END-IF.
030400*---------------------------------------------------------------*
030500 C199-CHECK-NAME-BREED-EX.
030600*---------------------------------------------------------------*
030700     EXIT.
030800
030900*---------------------------------------------------------------*
031000 C200-CHECK-BADGE-ID.
031100*---------------------------------------------------------------*
031200     IF  DUPD-FP-BADGE-ID = "Y" AND WS-MERGED-BADGE-ID = ZERO
031300         MOVE "Badge ID must be a positive number if provided."
031400                                  TO DUPD-REJECT-MSG
031500     END-IF.
031600*---------------------------------------------------------------*
031700 C299-CHECK-BADGE-ID-EX.
031800*---------------------------------------------------------------*
031900     EXIT.
032000
032100*---------------------------------------------------------------*
032200 C300-CHECK-STATUS.
032300*---------------------------------------------------------------*
032400     IF  DUPD-FP-STATUS NOT = "Y"
032500         GO TO C399-CHECK-STATUS-EX
032600     END-IF.
032700     IF  WS-MERGED-STATUS = SPACES
032800         MOVE "Status cannot be empty if provided."
032900                                  TO DUPD-REJECT-MSG
033000         GO TO C399-CHECK-STATUS-EX
033100     END-IF.
033200
033300     MOVE WS-MERGED-STATUS           TO WS-STATUS-UC.
033400     INSPECT WS-STATUS-UC CONVERTING
033500             "abcdefghijklmnopqrstuvwxyz"
033600          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
033700
033800     IF  WS-STATUS-UC NOT = "IN TRAINING " AND
033900         WS-STATUS-UC NOT = "IN SERVICE  " AND
034000         WS-STATUS-UC NOT = "RETIRED     " AND
034100         WS-STATUS-UC NOT = "LEFT        "
034200         STRING
034300             "Status must be one of the following: "
034400             "[in training, in service, retired, left]"
034500             DELIMITED BY SIZE INTO DUPD-REJECT-MSG
034600     END-IF.
034700*---------------------------------------------------------------*
034800 C399-CHECK-STATUS-EX.
034900*---------------------------------------------------------------*
035000     EXIT.
035100
035200*---------------------------------------------------------------*
035300 C400-CHECK-LEAVING-REASON.
035400*---------------------------------------------------------------*
035500     IF  DUPD-FP-LEAVING-REASON NOT = "Y"
035600         GO TO C499-CHECK-LEAVING-REASON-EX
035700     END-IF.
035800     IF  WS-MERGED-LEAVING-REASON = SPACES
035900         MOVE "Leaving Reason cannot be empty if provided."
036000                                  TO DUPD-REJECT-MSG
036100         GO TO C499-CHECK-LEAVING-REASON-EX
036200     END-IF.
036300
036400     MOVE WS-MERGED-LEAVING-REASON   TO WS-REASON-UC.
036500     INSPECT WS-REASON-UC CONVERTING
036600             "abcdefghijklmnopqrstuvwxyz"
036700          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
036800
036900     IF  WS-REASON-UC NOT = "TRANSFERRED         " AND
037000         WS-REASON-UC NOT = "RETIRED (PUT DOWN)  " AND
037100         WS-REASON-UC NOT = "KIA                 " AND
037200         WS-REASON-UC NOT = "RETIRED (RE-HOMED)  " AND
037300         WS-REASON-UC NOT = "DIED                "
037400         STRING
037500             "Leaving reason must be one of the following: "
037600             "[transferred, retired (put down), "
037700             "kia, retired (re-homed), died]"
037800             DELIMITED BY SIZE INTO DUPD-REJECT-MSG
037900     END-IF.
038000*---------------------------------------------------------------*
038100 C499-CHECK-LEAVING-REASON-EX.
038200*---------------------------------------------------------------*
038300     EXIT.
038400
038500*---------------------------------------------------------------*
038600 C600-CHECK-DATES.
038700*---------------------------------------------------------------*
038800     IF  WS-MERGED-LEAVING-DATE NOT = ZERO AND
038900         WS-MERGED-DATE-ACQUIRED NOT = ZERO AND
039000         WS-MERGED-LEAVING-DATE < WS-MERGED-DATE-ACQUIRED
039100         MOVE "Leaving date cannot be before the acquisition "
039200                                    TO DUPD-REJECT-MSG
039300         STRING DUPD-REJECT-MSG(1:46) "date."
039400             DELIMITED BY SIZE INTO DUPD-REJECT-MSG
039500         GO TO C699-CHECK-DATES-EX
039600     END-IF.
039700
039800     IF  WS-MERGED-BIRTH-DATE NOT = ZERO AND
039900         WS-MERGED-DATE-ACQUIRED NOT = ZERO AND
040000         WS-MERGED-BIRTH-DATE > WS-MERGED-DATE-ACQUIRED
040100         MOVE "Birth date cannot be after the acquisition date."
040200                                  TO DUPD-REJECT-MSG
040300     END-IF.
040400*---------------------------------------------------------------*
040500 C699-CHECK-DATES-EX.
040600*---------------------------------------------------------------*
040700     EXIT.
041800
041900*---------------------------------------------------------------*
042000 D000-APPLY-UPDATE.
042100*---------------------------------------------------------------*
042200     MOVE DUPD-ID                    TO WK-C-DOGMAS-RELKEY.
042300     READ DOG-MASTER
042400         INVALID KEY
042500             CONTINUE
042600     END-READ.
042700
042800     MOVE WS-MERGED-NAME             TO DOGREC-NAME.
042900     MOVE WS-MERGED-BREED            TO DOGREC-BREED.
043000     MOVE WS-MERGED-SUPPLIER         TO DOGREC-SUPPLIER.
043100     MOVE WS-MERGED-BADGE-ID         TO DOGREC-BADGE-ID.
043200     MOVE WS-MERGED-GENDER           TO DOGREC-GENDER.
043300     MOVE WS-MERGED-BIRTH-DATE       TO DOGREC-BIRTH-DATE.
043400     MOVE WS-MERGED-DATE-ACQUIRED    TO DOGREC-DATE-ACQUIRED.
043500     MOVE WS-MERGED-STATUS           TO DOGREC-STATUS.
043600     MOVE WS-MERGED-LEAVING-DATE     TO DOGREC-LEAVING-DATE.
043700     MOVE WS-MERGED-LEAVING-REASON   TO DOGREC-LEAVING-REASON.
043800     MOVE WS-MERGED-KENNEL-CHARS     TO DOGREC-KENNEL-CHARS.
043900
044000     REWRITE WK-C-DOGMAST.
044100     IF  NOT WK-C-SUCCESSFUL
044200         DISPLAY "DOGVUPD - REWRITE ERROR - DOGMAST"
044300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
044400         MOVE C-COM0206               TO DUPD-ERROR-CD
044500         MOVE C-FILE-DOGMAST          TO DUPD-FILE
044600         MOVE C-MODE-REWRITE          TO DUPD-MODE
044700         MOVE WK-C-FILE-STATUS        TO DUPD-FS
044800     END-IF.
044810*
044820*    PASS THE MERGED RESULT BACK TO THE CALLER IN THE SAME
044830*    INPUT FIELDS IT SENT US, SO DOGMAINT CAN ECHO THE FULL
044840*    UPDATED RECORD WITHOUT A SEPARATE READ OF ITS OWN.
044850     MOVE WS-MERGED-NAME             TO DUPD-NAME.
044860     MOVE WS-MERGED-BREED            TO DUPD-BREED.
044870     MOVE WS-MERGED-SUPPLIER         TO DUPD-SUPPLIER.
044880     MOVE WS-MERGED-BADGE-ID         TO DUPD-BADGE-ID.
044890     MOVE WS-MERGED-GENDER           TO DUPD-GENDER.
044900     MOVE WS-MERGED-BIRTH-DATE       TO DUPD-BIRTH-DATE.
044910     MOVE WS-MERGED-DATE-ACQUIRED    TO DUPD-DATE-ACQUIRED.
044920     MOVE WS-MERGED-STATUS           TO DUPD-STATUS.
044930     MOVE WS-MERGED-LEAVING-DATE     TO DUPD-LEAVING-DATE.
044940     MOVE WS-MERGED-LEAVING-REASON   TO DUPD-LEAVING-REASON.
044950     MOVE WS-MERGED-KENNEL-CHARS     TO DUPD-KENNEL-CHARS.
044955     MOVE DOGREC-DATE-DELETED        TO DUPD-DATE-DELETED.
044960*---------------------------------------------------------------*
045000 D099-APPLY-UPDATE-EX.
045100*---------------------------------------------------------------*
045200     EXIT.
045300
045400*---------------------------------------------------------------*
045500*                   PROGRAM SUBROUTINE                          *
045600*---------------------------------------------------------------*
045700 Y900-ABNORMAL-TERMINATION.
045800     PERFORM Z000-END-PROGRAM-ROUTINE
045900        THRU Z999-END-PROGRAM-ROUTINE-EX.
046000     GOBACK.
046100
046200 Z000-END-PROGRAM-ROUTINE.
046300     CLOSE DOG-MASTER.
046400     IF  NOT WK-C-SUCCESSFUL
046500         DISPLAY "DOGVUPD - CLOSE FILE ERROR - DOGMAST"
046600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
046700     END-IF.
046800
046900 Z999-END-PROGRAM-ROUTINE-EX.
047000     EXIT.
047100
047200******************************************************************
047300************** END OF PROGRAM SOURCE -  DOGVUPD ***************
047400******************************************************************
