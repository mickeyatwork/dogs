000100*****************************************************************
000200* DOGTRAN.cpybk
000300* AMENDMENT HISTORY:
000400*****************************************************************
000500* DK0110 14/03/1987 RTANAKA  INITIAL VERSION - ONE TRANSACTION
000600*                   PER ADD/UPDATE/DELETE REQUEST AGAINST THE
000700*                   KENNEL ROSTER
000800* DK0230 02/11/1989 RTANAKA  ADD TRAN-BADGE-ID, TRACKS DOGREC-
000900*                   BADGE-ID ADDED THE SAME RELEASE
001000* DK0570 11/01/2006 TWEE     REQ#8820 ADD THE FIELD-PRESENT-*
001100*                   SWITCHES SO DOGVUPD CAN TELL "OMITTED, KEEP
001200*                   THE OLD VALUE" FROM "SUPPLIED AS BLANK"
001300*****************************************************************
001400
001500     05  TRAN-CODE                  PIC X(01).
001600*        A = ADD   U = UPDATE   D = SOFT DELETE
001700
001800     05  TRAN-ID                    PIC 9(09).
001900*        ID OF THE RECORD TO UPDATE/DELETE. IGNORED ON ADD.
002000
002100     05  TRAN-NAME                  PIC X(60).
002200*        DOG'S NAME
002300
002400     05  TRAN-BREED                 PIC X(60).
002500*        DOG'S BREED
002600
002700     05  TRAN-SUPPLIER              PIC X(60).
002800*        SUPPLIER THE DOG WAS ACQUIRED FROM
002900
003000     05  TRAN-BADGE-ID              PIC 9(09).
003100*        BADGE NUMBER
003200
003300     05  TRAN-GENDER                PIC X(10).
003400*        DOG'S GENDER
003500
003600     05  TRAN-BIRTH-DATE            PIC 9(08).
003700*        DATE OF BIRTH, CCYYMMDD
003800
003900     05  TRAN-DATE-ACQUIRED         PIC 9(08).
004000*        DATE ACQUIRED, CCYYMMDD
004100
004200     05  TRAN-STATUS                PIC X(12).
004300*        IN TRAINING / IN SERVICE / RETIRED / LEFT
004400
004500     05  TRAN-LEAVING-DATE          PIC 9(08).
004600*        DATE LEFT SERVICE, CCYYMMDD
004700
004800     05  TRAN-LEAVING-REASON        PIC X(20).
004900*        TRANSFERRED / RETIRED (PUT DOWN) / KIA /
005000*        RETIRED (RE-HOMED) / DIED
005100
005200     05  TRAN-KENNEL-CHARS          PIC X(200).
005300*        FREE-TEXT KENNELING NOTES
005400
005500     05  TRAN-FIELD-PRESENT.
005600*        'Y'/'N' - SUPPLIED ON THIS TRANSACTION OR NOT.
005700*        TRAN-CODE 'A' IGNORES THESE, EVERY ADD FIELD IS TAKEN
005800*        AS SUPPLIED (DEFAULTED TO BLANK WHEN OMITTED).
005900         10  FP-NAME                PIC X(01).
006000         10  FP-BREED               PIC X(01).
006100         10  FP-SUPPLIER            PIC X(01).
006200         10  FP-BADGE-ID            PIC X(01).
006300         10  FP-GENDER              PIC X(01).
006400         10  FP-BIRTH-DATE          PIC X(01).
006500         10  FP-DATE-ACQUIRED       PIC X(01).
006600         10  FP-STATUS              PIC X(01).
006700         10  FP-LEAVING-DATE        PIC X(01).
006800         10  FP-LEAVING-REASON      PIC X(01).
006900         10  FP-KENNEL-CHARS        PIC X(01).
007000
007100     05  FILLER                     PIC X(24).
007200*****************************************************************
007300**************** END OF COPYBOOK - DOGTRAN **********************
007400*****************************************************************
