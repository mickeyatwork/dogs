000100* DUPD.cpybk
000200*-----------------------------------------------------------------
000300* AMENDMENT HISTORY:
000400* DK0130 14/03/1987 RTANAKA  INITIAL VERSION - LINKAGE RECORD
000500*                   BETWEEN DOGMAINT AND DOGVUPD
000600* DK0580 11/01/2006 TWEE     REQ#8820 ADD THE FIELD-PRESENT
000700*                   SWITCHES, PARTIAL UPDATE NEEDS THEM TO TELL
000800*                   "OMITTED" FROM "SUPPLIED AS BLANK"
000850* DK0650 23/02/2011 TWEE     REQ#9940 ADD DUPD-DATE-DELETED SO
000870*                   DOGMAINT CAN ECHO THE TRUE DELETE-STAMP WHEN
000890*                   AN UPDATE IS APPLIED AGAINST A SOFT-DELETED
000895*                   DOG INSTEAD OF ASSUMING THE RECORD IS ACTIVE
000900*-----------------------------------------------------------------
001000 01  WK-DUPD-RECORD.
001100     05  WK-DUPD-INPUT.
001200         10  DUPD-ID                PIC 9(09).
001300         10  DUPD-NAME              PIC X(60).
001400         10  DUPD-BREED             PIC X(60).
001500         10  DUPD-SUPPLIER          PIC X(60).
001600         10  DUPD-BADGE-ID          PIC 9(09).
001700         10  DUPD-GENDER            PIC X(10).
001800         10  DUPD-BIRTH-DATE        PIC 9(08).
001900         10  DUPD-DATE-ACQUIRED     PIC 9(08).
002000         10  DUPD-STATUS            PIC X(12).
002100         10  DUPD-LEAVING-DATE      PIC 9(08).
002200         10  DUPD-LEAVING-REASON    PIC X(20).
002300         10  DUPD-KENNEL-CHARS      PIC X(200).
002400         10  DUPD-FIELD-PRESENT.
002500             15  DUPD-FP-NAME           PIC X(01).
002600             15  DUPD-FP-BREED          PIC X(01).
002700             15  DUPD-FP-SUPPLIER       PIC X(01).
002800             15  DUPD-FP-BADGE-ID       PIC X(01).
002900             15  DUPD-FP-GENDER         PIC X(01).
003000             15  DUPD-FP-BIRTH-DATE     PIC X(01).
003100             15  DUPD-FP-DATE-ACQUIRED  PIC X(01).
003200             15  DUPD-FP-STATUS         PIC X(01).
003300             15  DUPD-FP-LEAVING-DATE   PIC X(01).
003400             15  DUPD-FP-LEAVING-REASON PIC X(01).
003500             15  DUPD-FP-KENNEL-CHARS   PIC X(01).
003600     05  WK-DUPD-OUTPUT.
003700         10  DUPD-NOT-FOUND         PIC X(01).
003800*            "Y" - DUPD-ID DID NOT MATCH ANY DOG-MASTER RECORD
003900         10  DUPD-REJECT-MSG        PIC X(132).
004000*            SPACES WHEN THE UPDATE WAS APPLIED
004050         10  DUPD-DATE-DELETED      PIC 9(08).
004070*            THE MASTER RECORD'S DATE-DELETED AS IT STOOD AFTER
004080*            THE UPDATE WAS APPLIED. ZERO MEANS STILL ACTIVE.
004100     05  WK-DUPD-ERROR.
004200         10  DUPD-ERROR-CD          PIC X(07).
004300         10  DUPD-FILE              PIC X(08).
004400         10  DUPD-MODE              PIC X(07).
004500         10  DUPD-FS                PIC X(02).
004600     05  FILLER                      PIC X(20).
