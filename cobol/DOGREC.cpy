000100* DOGREC.cpybk
000200******************************************************************
000300* AMENDMENT HISTORY:
000400******************************************************************
000500* DK0100 14/03/1987 RTANAKA  INITIAL VERSION - KENNEL ROSTER
000600*                   MASTER RECORD, MODELLED ON THE TFSSTPL WIDE
000700*                   REDEFINES LAYOUT USED BY THE TRANSFER SYSTEM
000800* DK0210 02/11/1989 RTANAKA  ADD BADGE-ID, WAS CARRIED AS PART
000900*                   OF NAME UNTIL THE BADGE REGISTER TIE-UP
001000* DK0330 19/06/1994 MLOW     WIDEN KENNELING-CHARACTERISTICS
001100*                   FROM 80 TO 200 BYTES PER KENNEL MGR REQUEST
001200* DK0440 28/09/1998 MLOW     Y2K - ALL DATE FIELDS CARRY A FULL
001300*                   4-DIGIT CENTURY (CCYYMMDD), NONE OF THEM ARE
001400*                   TRUNCATED TO A 2-DIGIT YEAR ANYWHERE BELOW
001500* DK0560 11/01/2006 TWEE     REQ#8820 ADD DOGREC-DATE-DELETED
001600*                   SOFT-DELETE MARKER, REPLACES THE OLD PHYSICAL
001700*                   DELETE-AND-RESEQUENCE JOB
001800******************************************************************
001900     05  DOGREC-RECORD               PIC X(500).
002000* I-O FORMAT: DOGRECR  FROM FILE DOGMAST  OF LIBRARY KNLLIB
002100     05  DOGRECR REDEFINES DOGREC-RECORD.
002200         10  DOGREC-ID               PIC 9(09).
002300*                        SURROGATE KEY, ALSO THE RELATIVE RECORD
002400*                        NUMBER ON DOG-MASTER (SEE DOGCOM NOTES)
002500         10  DOGREC-NAME             PIC X(60).
002600*                        DOG'S NAME
002700         10  DOGREC-BREED            PIC X(60).
002800*                        DOG'S BREED
002900         10  DOGREC-SUPPLIER         PIC X(60).
003000*                        SUPPLIER THE DOG WAS ACQUIRED FROM
003100*                        SPACES WHEN NOT SUPPLIED
003200         10  DOGREC-BADGE-ID         PIC 9(09).
003300*                        BADGE NUMBER, MUST BE UNIQUE ACROSS THE
003400*                        WHOLE MASTER, ACTIVE AND DELETED ALIKE
003500         10  DOGREC-GENDER           PIC X(10).
003600*                        DOG'S GENDER, SPACES WHEN NOT SUPPLIED
003700         10  DOGREC-BIRTH-DATE       PIC 9(08).
003800*                        DATE OF BIRTH, CCYYMMDD, ZERO IF UNKNOWN
003900         10  DOGREC-BIRTH-DATE-R REDEFINES DOGREC-BIRTH-DATE.
004000             15  DOGREC-BIRTH-CC     PIC 9(02).
004100             15  DOGREC-BIRTH-YY     PIC 9(02).
004200             15  DOGREC-BIRTH-MM     PIC 9(02).
004300             15  DOGREC-BIRTH-DD     PIC 9(02).
004400         10  DOGREC-DATE-ACQUIRED    PIC 9(08).
004500*                        DATE ACQUIRED, CCYYMMDD, ZERO IF UNKNOWN
004600         10  DOGREC-ACQUIRED-R REDEFINES DOGREC-DATE-ACQUIRED.
004700             15  DOGREC-ACQUIRED-CC  PIC 9(02).
004800             15  DOGREC-ACQUIRED-YY  PIC 9(02).
004900             15  DOGREC-ACQUIRED-MM  PIC 9(02).
005000             15  DOGREC-ACQUIRED-DD  PIC 9(02).
005100         10  DOGREC-STATUS           PIC X(12).
005200*                        IN TRAINING / IN SERVICE / RETIRED / LEFT
005300         10  DOGREC-LEAVING-DATE     PIC 9(08).
005400*                        DATE LEFT SERVICE, CCYYMMDD, ZERO IF N/A
005500         10  DOGREC-LEAVING-DATE-R REDEFINES DOGREC-LEAVING-DATE.
005600             15  DOGREC-LEAVING-CC   PIC 9(02).
005700             15  DOGREC-LEAVING-YY   PIC 9(02).
005800             15  DOGREC-LEAVING-MM   PIC 9(02).
005900             15  DOGREC-LEAVING-DD   PIC 9(02).
006000         10  DOGREC-LEAVING-REASON   PIC X(20).
006100*                        TRANSFERRED / RETIRED (PUT DOWN) / KIA /
006200*                        RETIRED (RE-HOMED) / DIED - OR SPACES
006300         10  DOGREC-KENNEL-CHARS     PIC X(200).
006400*                        FREE-TEXT KENNELING NOTES, MAY BE BLANK
006500         10  DOGREC-DATE-DELETED     PIC 9(08).
006600*                        SOFT-DELETE STAMP. ZERO MEANS ACTIVE.
006700         10  DOGREC-DELETED-R REDEFINES DOGREC-DATE-DELETED.
006800             15  DOGREC-DELETED-CC   PIC 9(02).
006900             15  DOGREC-DELETED-YY   PIC 9(02).
007000             15  DOGREC-DELETED-MM   PIC 9(02).
007100             15  DOGREC-DELETED-DD   PIC 9(02).
007200         10  FILLER                  PIC X(28).
007300*                        RESERVED FOR FUTURE KENNEL FIELDS
007400******************************************************************
007500**************** END OF COPYBOOK - DOGREC ***********************
007600******************************************************************
