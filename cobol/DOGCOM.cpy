000100******************************************************************
000200* DOGCOM.cpybk
000300******************************************************************
000400* AMENDMENT HISTORY:
000500******************************************************************
000600* DK0100 14/03/1987 RTANAKA  - INITIAL VERSION, LIFTED FROM THE
000700*                    ASCMWS BLOCK SHARED BY THE TRF SUBROUTINES,
000800*                    FOR THE NEW KENNEL ROSTER SUITE
000900* DK0200 02/11/1989 RTANAKA  - ADD WK-C-DUPLICATE-KEY CONDITION
001000*                    FOR THE BADGE ID UNIQUENESS CHECK ON ADD
001100* DK0300 19/06/1994 MLOW     - ADD WK-C-TODAY-CCYYMMDD, POPULATED
001200*                    ONCE PER RUN FROM THE SYSTEM DATE, SO ALL
001300*                    DOGV*** ROUTINES STAMP THE SAME RUN DATE
001400* DK0400 28/09/1998 MLOW     - Y2K: WK-C-TODAY-CCYYMMDD CARRIES A
001500*                    FULL 4-DIGIT CENTURY, NO 2-DIGIT YEAR LEFT
001600*                    ANYWHERE IN THIS BLOCK
001700* DK0500 11/01/2006 TWEE     - REQ#8820 ADD WK-C-END-OF-FILE
001800*                    CONDITION, DOGLIST NEEDED IT FOR THE
001900*                    SEQUENTIAL MASTER DUMP
002000******************************************************************
002100     05  WK-C-FILE-STATUS            PIC X(02).
002200         88  WK-C-SUCCESSFUL                  VALUE "00".
002300         88  WK-C-DUPLICATE-KEY               VALUE "22".
002400         88  WK-C-RECORD-NOT-FOUND            VALUE "23".
002500         88  WK-C-END-OF-FILE                 VALUE "10".
002600     05  WK-C-TODAY-CCYYMMDD         PIC 9(08) VALUE ZEROES.
002700     05  WK-C-TODAY-YYYYMMDD REDEFINES WK-C-TODAY-CCYYMMDD.
002800         10  WK-C-TODAY-CC           PIC 9(02).
002900         10  WK-C-TODAY-YY           PIC 9(02).
003000         10  WK-C-TODAY-MM           PIC 9(02).
003100         10  WK-C-TODAY-DD           PIC 9(02).
003200     05  WK-C-SYSDATE-YYMMDD         PIC 9(06).
003300     05  FILLER                      PIC X(10) VALUE SPACES.
003400******************************************************************
003500***************** END OF COPYBOOK - DOGCOM **********************
003600******************************************************************
