000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     DOGLIST.
000500 AUTHOR.         M LOW.
000600 INSTALLATION.   KENNEL SYSTEMS GROUP.
000700 DATE-WRITTEN.   02 NOV 1989.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  STANDALONE BATCH JOB, RUN SEPARATELY FROM THE
001200*               DOGMAINT MAINTENANCE RUN. READS ONE CONTROL
001300*               CARD TELLING IT WHETHER TO LIST ACTIVE DOGS
001400*               ONLY (OPTIONALLY FILTERED ON NAME/BREED/
001500*               SUPPLIER) OR EVERY DOG ON THE ROSTER INCLUDING
001600*               THOSE SOFT-DELETED, THEN DUMPS THE SELECTED
001700*               RECORDS TO THE REPORT FILE IN MASTER-FILE ORDER.
001800*
001900*________________________________________________________________
002000* HISTORY OF MODIFICATION:
002100*================================================================
002200* DK0300  02/11/1989  MLOW     - INITIAL VERSION - LIST ACTIVE
002300*                      DOGS ONLY, NO FILTER OPTION YET
002400*----------------------------------------------------------------*
002500* DK0480  28/09/1998  MLOW     - Y2K REMEDIATION - DATE-DELETED
002600*                      COLUMN NOW PRINTS THE FULL CCYYMMDD
002700*----------------------------------------------------------------*
002800* DK0600  11/01/2006  TWEE     - REQ#8820 ADD THE "X" (ALL DOGS
002900*                      INCLUDING DELETED) PATH AND THE NAME/
003000*                      BREED/SUPPLIER SUBSTRING FILTER ON "A"
003050*----------------------------------------------------------------*
003070* DK0670  09/08/2026  TWEE     - REQ#9940 DOGFLT CARRIES ITS
003080*                      OWN 01 LEVEL - DROPPED THE EXTRA
003090*                      WRAPPING 01 ON THE FD
003100*----------------------------------------------------------------*
003200 EJECT
003300**********************
003400 ENVIRONMENT DIVISION.
003500**********************
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.  IBM-AS400.
003800 OBJECT-COMPUTER.  IBM-AS400.
003900 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004000                   C01 IS TOP-OF-FORM
004100                   UPSI-0 IS UPSI-SWITCH-0
004200                     ON  STATUS IS U0-ON
004300                     OFF STATUS IS U0-OFF.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT DOG-FILTER-IN ASSIGN TO DATABASE-DOGFLT
004800            ORGANIZATION      IS SEQUENTIAL
004900            FILE STATUS       IS WK-C-FILE-STATUS.
005000
005100     SELECT DOG-MASTER  ASSIGN TO DATABASE-DOGMAST
005200            ORGANIZATION      IS RELATIVE
005300            ACCESS MODE       IS DYNAMIC
005400            RELATIVE KEY      IS WK-C-DOGMAS-RELKEY
005500            FILE STATUS       IS WK-C-FILE-STATUS.
005600
005700     SELECT DOG-REPORT-OUT ASSIGN TO DATABASE-DOGRPT
005800            ORGANIZATION      IS SEQUENTIAL
005900            FILE STATUS       IS WK-C-FILE-STATUS.
006000 EJECT
006100***************
006200 DATA DIVISION.
006300***************
006400 FILE SECTION.
006500**************
006600 FD  DOG-FILTER-IN
006700     LABEL RECORDS ARE OMITTED
006800     DATA RECORD IS WK-DFLT.
006850* DK0670 - DOGFLT SUPPLIES ITS OWN 01 LEVEL (WK-DFLT) - COPY IT
006870* BARE, NO WRAPPING 01 HERE.
006900     COPY DOGFLT.
007100
007200 FD  DOG-MASTER
007300     LABEL RECORDS ARE OMITTED
007400     DATA RECORD IS WK-C-DOGMAST.
007500 01  WK-C-DOGMAST.
007600     COPY DOGREC.
007700
007800 FD  DOG-REPORT-OUT
007900     LABEL RECORDS ARE OMITTED
008000     DATA RECORD IS WK-C-DOGRPT.
008100 01  WK-C-DOGRPT                      PIC X(132).
008200
008300*************************
008400 WORKING-STORAGE SECTION.
008500*************************
008600 01  FILLER                          PIC X(24)        VALUE
008700     "** PROGRAM DOGLIST  **".
008800
008900* ------------------ PROGRAM WORKING STORAGE -------------------*
009000 01  WK-C-COMMON.
009100     COPY DOGCOM.
009200
009300 01  WK-C-DOGMAS-RELKEY              PIC 9(09) COMP.
009400
009500 01  WS-WORK-AREA.
009600     05  WS-FILTER-LEN               PIC 9(02) COMP VALUE ZERO.
009700     05  WS-SUB                      PIC 9(02) COMP VALUE ZERO.
009800     05  WS-MATCH-COUNT              PIC 9(04) COMP VALUE ZERO.
009900     05  WS-SELECTED-SW              PIC X(01) VALUE "N".
010000         88  WS-RECORD-SELECTED                VALUE "Y".
010010     05  FILLER                      PIC X(10) VALUE SPACES.
010100
010200* -------------------- REPORT LINE LAYOUT -----------------------*
010300 01  WS-HEADING-LINE.
010400     05  FILLER                      PIC X(34) VALUE
010500         "DOGS MASTER LIST/INQUIRY REPORT".
010600     05  FILLER                      PIC X(98) VALUE SPACES.
010700
010800 01  WS-REPORT-LINE.
010900     05  RL-ID                       PIC ZZZZZZZZ9.
011000     05  FILLER                      PIC X(02) VALUE SPACES.
011100     05  RL-NAME                     PIC X(20).
011200     05  FILLER                      PIC X(02) VALUE SPACES.
011300     05  RL-BREED                    PIC X(20).
011400     05  FILLER                      PIC X(02) VALUE SPACES.
011500     05  RL-SUPPLIER                 PIC X(20).
011600     05  FILLER                      PIC X(02) VALUE SPACES.
011700     05  RL-BADGE-ID                 PIC ZZZZZZZZ9.
011800     05  FILLER                      PIC X(02) VALUE SPACES.
011900     05  RL-GENDER                   PIC X(10).
012000     05  FILLER                      PIC X(02) VALUE SPACES.
012100     05  RL-STATUS                   PIC X(12).
012200     05  FILLER                      PIC X(02) VALUE SPACES.
012300     05  RL-DATE-DELETED             PIC X(08).
012400     05  FILLER                      PIC X(10) VALUE SPACES.
012500
012600*****************
012700 PROCEDURE DIVISION.
012800*****************
012900 MAIN-MODULE.
013000     PERFORM A000-OPEN-FILES
013100        THRU A099-OPEN-FILES-EX.
013200     PERFORM B000-READ-CONTROL-CARD
013300        THRU B099-READ-CONTROL-CARD-EX.
013400     PERFORM C000-LIST-MASTER-FILE
013500        THRU C099-LIST-MASTER-FILE-EX.
013600     PERFORM Z000-END-PROGRAM-ROUTINE
013700        THRU Z999-END-PROGRAM-ROUTINE-EX.
013800     GOBACK.
013900
014000*---------------------------------------------------------------*
014100 A000-OPEN-FILES.
014200*---------------------------------------------------------------*
014300     OPEN    INPUT DOG-FILTER-IN.
014400     IF  NOT WK-C-SUCCESSFUL
014500         DISPLAY "DOGLIST - OPEN FILE ERROR - DOGFLT"
014600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014700         GO TO Y900-ABNORMAL-TERMINATION
014800     END-IF.
014900
015000     OPEN    INPUT DOG-MASTER.
015100     IF  NOT WK-C-SUCCESSFUL
015200         DISPLAY "DOGLIST - OPEN FILE ERROR - DOGMAST"
015300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015400         GO TO Y900-ABNORMAL-TERMINATION
015500     END-IF.
015600
015700     OPEN    OUTPUT DOG-REPORT-OUT.
015800     IF  NOT WK-C-SUCCESSFUL
015900         DISPLAY "DOGLIST - OPEN FILE ERROR - DOGRPT"
016000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016100         GO TO Y900-ABNORMAL-TERMINATION
016200     END-IF.
016300
016400     WRITE WK-C-DOGRPT FROM WS-HEADING-LINE.
016500*---------------------------------------------------------------*
016600 A099-OPEN-FILES-EX.
016700*---------------------------------------------------------------*
016800     EXIT.
016900
017000*---------------------------------------------------------------*
017100 B000-READ-CONTROL-CARD.
017200*---------------------------------------------------------------*
017300     READ DOG-FILTER-IN INTO WK-DFLT
017400         AT END
017500             MOVE "A"                TO DFLT-LIST-MODE
017600             MOVE SPACES              TO DFLT-FILTER-TERM
017700     END-READ.
017800
017900     MOVE ZERO                       TO WS-FILTER-LEN.
018000     IF  DFLT-LIST-MODE NOT = "X"
018010         MOVE 60                      TO WS-SUB
018020         PERFORM B050-BACK-UP-OVER-TRAILING-SPACE
018030            THRU B059-BACK-UP-EX
018040            UNTIL WS-SUB = 0
018050               OR DFLT-FILTER-TERM(WS-SUB:1) NOT = SPACE
018600         MOVE WS-SUB                  TO WS-FILTER-LEN
018700     END-IF.
018800*---------------------------------------------------------------*
018900 B099-READ-CONTROL-CARD-EX.
019000*---------------------------------------------------------------*
019100     EXIT.
019110
019120*---------------------------------------------------------------*
019130 B050-BACK-UP-OVER-TRAILING-SPACE.
019140*---------------------------------------------------------------*
019150     SUBTRACT 1 FROM WS-SUB.
019160*---------------------------------------------------------------*
019170 B059-BACK-UP-EX.
019180*---------------------------------------------------------------*
019190     EXIT.
019200
019300*---------------------------------------------------------------*
019400 C000-LIST-MASTER-FILE.
019500*---------------------------------------------------------------*
019600     MOVE 1                          TO WK-C-DOGMAS-RELKEY.
019700     START DOG-MASTER KEY IS NOT LESS THAN WK-C-DOGMAS-RELKEY
019800         INVALID KEY
019900             SET WK-C-END-OF-FILE TO TRUE
020000     END-START.
020100
020200     PERFORM C050-PROCESS-ONE-MASTER-RECORD
020210        THRU C059-PROCESS-ONE-MASTER-RECORD-EX
020220        UNTIL WK-C-END-OF-FILE.
021500*---------------------------------------------------------------*
021600 C099-LIST-MASTER-FILE-EX.
021700*---------------------------------------------------------------*
021800     EXIT.
021810
021820*---------------------------------------------------------------*
021830 C050-PROCESS-ONE-MASTER-RECORD.
021840*---------------------------------------------------------------*
021850     READ DOG-MASTER NEXT RECORD
021860         AT END
021870             SET WK-C-END-OF-FILE TO TRUE
021880         NOT AT END
021890             PERFORM C100-SELECT-RECORD
021900                THRU C199-SELECT-RECORD-EX
021910             IF  WS-RECORD-SELECTED
021920                 PERFORM C900-WRITE-REPORT-LINE
021930                    THRU C999-WRITE-REPORT-LINE-EX
021940             END-IF
021950     END-READ.
021960*---------------------------------------------------------------*
021970 C059-PROCESS-ONE-MASTER-RECORD-EX.
021980*---------------------------------------------------------------*
021990     EXIT.
021995
022000*---------------------------------------------------------------*
022100 C100-SELECT-RECORD.
022200*---------------------------------------------------------------*
022300     MOVE "N"                        TO WS-SELECTED-SW.
022400
022500     IF  DFLT-LIST-MODE = "X"
022600         SET WS-RECORD-SELECTED      TO TRUE
022700         GO TO C199-SELECT-RECORD-EX
022800     END-IF.
022900
023000     IF  DOGREC-DATE-DELETED NOT = ZERO
023100         GO TO C199-SELECT-RECORD-EX
023200     END-IF.
023300
023400     IF  WS-FILTER-LEN = ZERO
023500         SET WS-RECORD-SELECTED      TO TRUE
023600         GO TO C199-SELECT-RECORD-EX
023700     END-IF.
023800
023900     MOVE ZERO                       TO WS-MATCH-COUNT.
024000     INSPECT DOGREC-NAME TALLYING WS-MATCH-COUNT
024100             FOR ALL DFLT-FILTER-TERM(1:WS-FILTER-LEN).
024200     INSPECT DOGREC-BREED TALLYING WS-MATCH-COUNT
024300             FOR ALL DFLT-FILTER-TERM(1:WS-FILTER-LEN).
024400     INSPECT DOGREC-SUPPLIER TALLYING WS-MATCH-COUNT
024500             FOR ALL DFLT-FILTER-TERM(1:WS-FILTER-LEN).
024600
024700     IF  WS-MATCH-COUNT NOT = ZERO
024800         SET WS-RECORD-SELECTED      TO TRUE
024900     END-IF.
025000*---------------------------------------------------------------*
025100 C199-SELECT-RECORD-EX.
025200*---------------------------------------------------------------*
025300     EXIT.
025400
025500*---------------------------------------------------------------*
025600 C900-WRITE-REPORT-LINE.
025700*---------------------------------------------------------------*
025800     ADD 1                           TO DFLT-SELECT-COUNT.
025900
026000     MOVE DOGREC-ID                  TO RL-ID.
026100     MOVE DOGREC-NAME                TO RL-NAME.
026200     MOVE DOGREC-BREED               TO RL-BREED.
026300     MOVE DOGREC-SUPPLIER            TO RL-SUPPLIER.
026400     MOVE DOGREC-BADGE-ID            TO RL-BADGE-ID.
026500     MOVE DOGREC-GENDER              TO RL-GENDER.
026600     MOVE DOGREC-STATUS              TO RL-STATUS.
026700     IF  DOGREC-DATE-DELETED = ZERO
026800         MOVE SPACES                 TO RL-DATE-DELETED
026900     ELSE
027000         MOVE DOGREC-DATE-DELETED    TO RL-DATE-DELETED
027100     END-IF.
027200
027300     WRITE WK-C-DOGRPT FROM WS-REPORT-LINE.
027400*---------------------------------------------------------------*
027500 C999-WRITE-REPORT-LINE-EX.
027600*---------------------------------------------------------------*
027700     EXIT.
027800
027900*---------------------------------------------------------------*
028000*                   PROGRAM SUBROUTINE                          *
028100*---------------------------------------------------------------*
028200 Y900-ABNORMAL-TERMINATION.
028300     PERFORM Z000-END-PROGRAM-ROUTINE
028400        THRU Z999-END-PROGRAM-ROUTINE-EX.
028500     GOBACK.
028600
028700 Z000-END-PROGRAM-ROUTINE.
028800     CLOSE DOG-FILTER-IN DOG-MASTER DOG-REPORT-OUT.
028900
029000 Z999-END-PROGRAM-ROUTINE-EX.
029100     EXIT.
029200
029300******************************************************************
029400************** END OF PROGRAM SOURCE -  DOGLIST ***************
029500******************************************************************
