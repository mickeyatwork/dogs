000100* DOGCTL.cpybk
000200*-----------------------------------------------------------------
000300* AMENDMENT HISTORY:
000400* DK0250 02/11/1989 RTANAKA  INITIAL VERSION - ONE-RECORD HIGH-
000500*                   WATER-MARK FILE SO DOGVADD DOES NOT HAVE TO
000600*                   SCAN DOG-MASTER END TO END ON EVERY ADD
000700*-----------------------------------------------------------------
000800     05  DOGCTL-RECORD               PIC X(20).
000900     05  DOGCTLR REDEFINES DOGCTL-RECORD.
001000         10  DOGCTL-HIGH-ID          PIC 9(09).
001100*            HIGHEST DOGREC-ID EVER ASSIGNED ON DOG-MASTER
001200         10  FILLER                  PIC X(11).
