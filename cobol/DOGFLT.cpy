000100* DOGFLT.cpybk
000200*-----------------------------------------------------------------
000300* AMENDMENT HISTORY:
000400* DK0580 11/01/2006 TWEE  REQ#8820 INITIAL VERSION - ONE CONTROL
000500*                   RECORD READ BY DOGLIST AT START OF RUN
000600*-----------------------------------------------------------------
000700 01  WK-DFLT.
000800     05  WK-DFLT-INPUT.
000900         10  DFLT-LIST-MODE         PIC X(01).
001000*            "A" - ACTIVE DOGS ONLY (DATE-DELETED BLANK/ZERO),
001100*                  OPTIONALLY NARROWED BY DFLT-FILTER-TERM
001200*            "X" - ALL DOGS INCLUDING SOFT-DELETED, UNFILTERED -
001300*                  DFLT-FILTER-TERM IS IGNORED ON THIS PATH
001400         10  DFLT-FILTER-TERM       PIC X(60).
001500*            SUBSTRING TO MATCH, CASE-SENSITIVE, AGAINST NAME,
001600*            BREED OR SUPPLIER (OR'D). SPACES = NO FILTERING.
001700     05  WK-DFLT-OUTPUT.
001800         10  DFLT-SELECT-COUNT      PIC 9(09) COMP.
001900*            COUNT OF MASTER RECORDS SELECTED FOR THE REPORT
001950     05  FILLER                      PIC X(10).
