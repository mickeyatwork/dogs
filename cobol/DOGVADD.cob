000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     DOGVADD.
000500 AUTHOR.         R TANAKA.
000600 INSTALLATION.   KENNEL SYSTEMS GROUP.
000700 DATE-WRITTEN.   14 MAR 1987.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO VALIDATE AND APPLY
001200*               AN 'A' (ADD) TRANSACTION AGAINST THE DOG-MASTER
001300*               KENNEL ROSTER FILE. ASSIGNS THE NEXT SEQUENTIAL
001400*               ID AND WRITES THE NEW RECORD WHEN THE
001500*               TRANSACTION PASSES EVERY ADD VALIDATION RULE.
001600*
001700*________________________________________________________________
001800* HISTORY OF MODIFICATION:
001900*================================================================
002000* DK0100  14/03/1987  RTANAKA  - INITIAL VERSION
002100*----------------------------------------------------------------*
002200* DK0210  02/11/1989  RTANAKA  - REQ#0334 ADD BADGE-ID REQUIRED/
002300*                      POSITIVE/UNIQUE CHECKS, NEW BADGE REGISTER
002400*                      TIE-UP
002500*----------------------------------------------------------------*
002600* DK0330  19/06/1994  MLOW     - REQ#1187 WIDEN KENNELING-
002700*                      CHARACTERISTICS CARRY-THROUGH TO 200 BYTES
002800*----------------------------------------------------------------*
002900* DK0440  28/09/1998  MLOW     - Y2K REMEDIATION - DATE CROSS
003000*                      CHECK NOW COMPARES FULL CCYYMMDD, NO
003100*                      2-DIGIT YEAR WINDOWING LEFT IN THIS MODULE
003200*----------------------------------------------------------------*
003300* DK0620  23/02/2011  TWEE     - REQ#9940 STOP SCANNING THE WHOLE
003400*                      MASTER FOR THE NEXT ID, READ IT FROM THE
003500*                      NEW DOGCTL HIGH-WATER-MARK FILE INSTEAD
003600*----------------------------------------------------------------*
003620* DK0645  02/03/2011  TWEE     - REQ#9940 REVIEWED BADGE-ID REJECT
003640*                      WORDING AGAINST THE RUN-BOOK - SEE NOTE AT
003660*                      B400-CHECK-BADGE-ID
003680*----------------------------------------------------------------*
003700 EJECT
003800**********************
003900 ENVIRONMENT DIVISION.
004000**********************
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.  IBM-AS400.
004300 OBJECT-COMPUTER.  IBM-AS400.
004400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004500                   UPSI-0 IS UPSI-SWITCH-0
004600                     ON  STATUS IS U0-ON
004700                     OFF STATUS IS U0-OFF.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT DOG-MASTER  ASSIGN TO DATABASE-DOGMAST
005200            ORGANIZATION      IS RELATIVE
005300            ACCESS MODE       IS DYNAMIC
005400            RELATIVE KEY      IS WK-C-DOGMAS-RELKEY
005500            FILE STATUS       IS WK-C-FILE-STATUS.
005600
005700     SELECT DOG-CONTROL ASSIGN TO DATABASE-DOGCTL
005800            ORGANIZATION      IS RELATIVE
005900            ACCESS MODE       IS DYNAMIC
006000            RELATIVE KEY      IS WK-C-DOGCTL-RELKEY
006100            FILE STATUS       IS WK-C-FILE-STATUS.
006200 EJECT
006300***************
006400 DATA DIVISION.
006500***************
006600 FILE SECTION.
006700**************
006800 FD  DOG-MASTER
006900     LABEL RECORDS ARE OMITTED
007000     DATA RECORD IS WK-C-DOGMAST.
007100 01  WK-C-DOGMAST.
007200     COPY DOGREC.
007300
007400 FD  DOG-CONTROL
007500     LABEL RECORDS ARE OMITTED
007600     DATA RECORD IS WK-C-DOGCTL.
007700 01  WK-C-DOGCTL.
007800     COPY DOGCTL.
007900
008000*************************
008100 WORKING-STORAGE SECTION.
008200*************************
008300 01  FILLER                          PIC X(24)        VALUE
008400     "** PROGRAM DOGVADD  **".
008500
008600* ------------------ PROGRAM WORKING STORAGE -------------------*
008700 01  WK-C-COMMON.
008800     COPY DOGCOM.
008900
009000 01  WK-C-DOGMAS-RELKEY              PIC 9(09) COMP.
009100 01  WK-C-DOGCTL-RELKEY              PIC 9(09) COMP VALUE 1.
009200
009300 01  WS-WORK-AREA.
009400     05  WS-BADGE-DUP-FOUND          PIC X(01) VALUE "N".
009500         88  WS-BADGE-IS-DUP                   VALUE "Y".
009600     05  WS-SCAN-COUNT               PIC 9(09) COMP VALUE ZERO.
009700     05  WS-STATUS-UC                PIC X(12).
009800     05  WS-REASON-UC                PIC X(20).
009810     05  FILLER                      PIC X(10) VALUE SPACES.
009900
010000 01  WS-LITERALS.
010100     05  C-COM0206                   PIC X(07) VALUE "COM0206".
010200     05  C-FILE-DOGMAST              PIC X(08) VALUE "DOGMAST".
010300     05  C-FILE-DOGCTL               PIC X(08) VALUE "DOGCTL".
010400     05  C-MODE-READ                 PIC X(07) VALUE "READ".
010500     05  C-MODE-WRITE                PIC X(07) VALUE "WRITE".
010600     05  C-MODE-REWRITE              PIC X(07) VALUE "REWRITE".
010650     05  FILLER                      PIC X(10) VALUE SPACES.
010700
010800*****************
010900 LINKAGE SECTION.
011000*****************
011100 COPY DADD.
011200 EJECT
011300********************************************
011400 PROCEDURE DIVISION USING WK-DADD-RECORD.
011500********************************************
011600 MAIN-MODULE.
011700     PERFORM A000-OPEN-FILES
011800        THRU A099-OPEN-FILES-EX.
011900     PERFORM B000-VALIDATE-ADD
012000        THRU B999-VALIDATE-ADD-EX.
012100     IF  DADD-REJECT-MSG = SPACES
012200         PERFORM C000-APPLY-ADD
012300            THRU C099-APPLY-ADD-EX
012400     END-IF.
012500     PERFORM Z000-END-PROGRAM-ROUTINE
012600        THRU Z999-END-PROGRAM-ROUTINE-EX.
012700     GOBACK.
012800
012900*---------------------------------------------------------------*
013000 A000-OPEN-FILES.
013100*---------------------------------------------------------------*
013200     MOVE SPACES                     TO WK-DADD-OUTPUT.
013300     MOVE ZEROES                     TO WK-DADD-ERROR
013400                                         DADD-NEW-ID.
013500
013600     OPEN    I-O   DOG-MASTER.
013700     IF  NOT WK-C-SUCCESSFUL
013800         DISPLAY "DOGVADD - OPEN FILE ERROR - DOGMAST"
013900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014000         MOVE C-COM0206               TO DADD-ERROR-CD
014100         MOVE C-FILE-DOGMAST          TO DADD-FILE
014200         MOVE WK-C-FILE-STATUS        TO DADD-FS
014300         GO TO Y900-ABNORMAL-TERMINATION
014400     END-IF.
014500
014600     OPEN    I-O   DOG-CONTROL.
014700     IF  NOT WK-C-SUCCESSFUL
014800         DISPLAY "DOGVADD - OPEN FILE ERROR - DOGCTL"
014900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015000         MOVE C-COM0206               TO DADD-ERROR-CD
015100         MOVE C-FILE-DOGCTL           TO DADD-FILE
015200         MOVE WK-C-FILE-STATUS        TO DADD-FS
015300         GO TO Y900-ABNORMAL-TERMINATION
015400     END-IF.
015500*---------------------------------------------------------------*
015600 A099-OPEN-FILES-EX.
015700*---------------------------------------------------------------*
015800     EXIT.
015900
016000*---------------------------------------------------------------*
016100 B000-VALIDATE-ADD.
016200*---------------------------------------------------------------*
016300     PERFORM B100-CHECK-NAME-BREED
016400        THRU B199-CHECK-NAME-BREED-EX.
016500     IF  DADD-REJECT-MSG NOT = SPACES
016550         GO TO B999-VALIDATE-ADD-EX
016600     END-IF.
016700
016800     PERFORM B200-CHECK-STATUS
016900        THRU B299-CHECK-STATUS-EX.
017000     IF  DADD-REJECT-MSG NOT = SPACES
017100         GO TO B999-VALIDATE-ADD-EX
017200     END-IF.
017300
017400     PERFORM B300-CHECK-LEAVING-REASON
017500        THRU B399-CHECK-LEAVING-REASON-EX.
017600     IF  DADD-REJECT-MSG NOT = SPACES
017700         GO TO B999-VALIDATE-ADD-EX
017800     END-IF.
017900
018000     PERFORM B400-CHECK-BADGE-ID
018100        THRU B499-CHECK-BADGE-ID-EX.
018200     IF  DADD-REJECT-MSG NOT = SPACES
018300         GO TO B999-VALIDATE-ADD-EX
018400     END-IF.
018500
018600     PERFORM B500-CHECK-BADGE-UNIQUE
018700        THRU B599-CHECK-BADGE-UNIQUE-EX.
018800     IF  DADD-REJECT-MSG NOT = SPACES
018900         GO TO B999-VALIDATE-ADD-EX
019000     END-IF.
019100
019200     PERFORM B600-CHECK-DATES
019300        THRU B699-CHECK-DATES-EX.
019400*---------------------------------------------------------------*
019500 B999-VALIDATE-ADD-EX.
019600*---------------------------------------------------------------*
019700     EXIT.
019800
019900*---------------------------------------------------------------*
020000 B100-CHECK-NAME-BREED.
020100*---------------------------------------------------------------*
020200     IF  DADD-NAME = SPACES
020300         MOVE "Dog name is required." TO DADD-REJECT-MSG
020400         GO TO B199-CHECK-NAME-BREED-EX
020500     END-IF.
020600     IF  DADD-BREED = SPACES
020700         MOVE "Dog breed is required." TO DADD-REJECT-MSG
020800     END-IF.
020900*---------------------------------------------------------------*
021000 B199-CHECK-NAME-BREED-EX.
021100*---------------------------------------------------------------*
021200     EXIT.
021300
021400*---------------------------------------------------------------*
021500 B200-CHECK-STATUS.
021600*---------------------------------------------------------------*
021700     IF  DADD-STATUS = SPACES
021800         MOVE "Dog status is required." TO DADD-REJECT-MSG
021900         GO TO B299-CHECK-STATUS-EX
022000     END-IF.
022100
022200     MOVE DADD-STATUS                TO WS-STATUS-UC.
022300     INSPECT WS-STATUS-UC CONVERTING
022400             "abcdefghijklmnopqrstuvwxyz"
022500          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
022600
022700     IF  WS-STATUS-UC NOT = "IN TRAINING " AND
022800         WS-STATUS-UC NOT = "IN SERVICE  " AND
022900         WS-STATUS-UC NOT = "RETIRED     " AND
023000         WS-STATUS-UC NOT = "LEFT        "
023100         STRING
023200             "Dog status must be one of the following: "
023300             "[in training, in service, retired, left]"
023400             DELIMITED BY SIZE INTO DADD-REJECT-MSG
023500     END-IF.
023600*---------------------------------------------------------------*
023700 B299-CHECK-STATUS-EX.
023800*---------------------------------------------------------------*
023900     EXIT.
024000
024100*---------------------------------------------------------------*
024200 B300-CHECK-LEAVING-REASON.
024300*---------------------------------------------------------------*
024400     IF  DADD-LEAVING-REASON = SPACES
024500         GO TO B399-CHECK-LEAVING-REASON-EX
024600     END-IF.
024700
024800     MOVE DADD-LEAVING-REASON        TO WS-REASON-UC.
024900     INSPECT WS-REASON-UC CONVERTING
025000             "abcdefghijklmnopqrstuvwxyz"
025100          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
025200
025300     IF  WS-REASON-UC NOT = "TRANSFERRED         " AND
025400         WS-REASON-UC NOT = "RETIRED (PUT DOWN)  " AND
025500         WS-REASON-UC NOT = "KIA                 " AND
025600         WS-REASON-UC NOT = "RETIRED (RE-HOMED)  " AND
025700         WS-REASON-UC NOT = "DIED                "
025800         STRING
025900             "If provided, the leaving reason must be one of "
026000             "the following: [transferred, retired (put down), "
026100             "kia, retired (re-homed), died]"
026200             DELIMITED BY SIZE INTO DADD-REJECT-MSG
026300     END-IF.
026400*---------------------------------------------------------------*
026500 B399-CHECK-LEAVING-REASON-EX.
026600*---------------------------------------------------------------*
026700     EXIT.
026800
026900*---------------------------------------------------------------*
027000 B400-CHECK-BADGE-ID.
027010*---------------------------------------------------------------*
027020* DK0645 - THE RUN-BOOK CALLS FOR TWO SEPARATE MESSAGES HERE,
027030* "IS REQUIRED" WHEN THE CALLER LEFT BADGE ID OUT, AND "MUST BE
027040* A POSITIVE NUMBER" WHEN THE CALLER SENT A BADGE ID OF ZERO OR
027050* LESS.  DOGTRAN CARRIES NO FIELD-PRESENT SWITCH FOR ADD (EVERY
027060* ADD FIELD IS TAKEN AS SUPPLIED) AND DADD-BADGE-ID IS UNSIGNED,
027070* SO "LEFT OUT" AND "SENT AS ZERO" BOTH LAND HERE AS DADD-
027080* BADGE-ID = ZERO, AND A NEGATIVE VALUE CAN NEVER OCCUR.  "MUST
027090* BE A POSITIVE NUMBER" IS THEREFORE NOT REACHABLE THROUGH THIS
027092* CALL - THE REQUIRED-FIELD WORDING COVERS BOTH CASES, PER THE
027094* KENNEL OFFICE, REQ#9940.
027100*---------------------------------------------------------------*
027200     IF  DADD-BADGE-ID = ZERO
027300         MOVE "Dog badge ID is required." TO DADD-REJECT-MSG
027400     END-IF.
027500*---------------------------------------------------------------*
027600 B499-CHECK-BADGE-ID-EX.
027700*---------------------------------------------------------------*
027800     EXIT.
027900
028000*---------------------------------------------------------------*
028100 B500-CHECK-BADGE-UNIQUE.
028200*---------------------------------------------------------------*
028300     MOVE "N"                        TO WS-BADGE-DUP-FOUND.
028400     MOVE ZERO                       TO WS-SCAN-COUNT.
028500
028600     PERFORM B510-SCAN-ONE-MASTER-RECORD
028610        THRU B519-SCAN-ONE-MASTER-RECORD-EX
028620        UNTIL WK-C-END-OF-FILE OR WS-BADGE-IS-DUP.
028700
028800     IF  WS-BADGE-IS-DUP
028900         STRING
029000             "Dog badge ID already exists. Please check and "
029100             "try again or use the PUT method to update the "
029200             "existing record."
029300             DELIMITED BY SIZE INTO DADD-REJECT-MSG
029400     END-IF.
029500*---------------------------------------------------------------*
029600 B599-CHECK-BADGE-UNIQUE-EX.
029700*---------------------------------------------------------------*
029800     EXIT.
029810
029820*---------------------------------------------------------------*
029830 B510-SCAN-ONE-MASTER-RECORD.
029840*---------------------------------------------------------------*
029850     READ DOG-MASTER NEXT RECORD
029860         AT END
029870             SET WK-C-END-OF-FILE TO TRUE
029880         NOT AT END
029890             ADD 1 TO WS-SCAN-COUNT
029900             IF  DOGREC-BADGE-ID = DADD-BADGE-ID
029910                 SET WS-BADGE-IS-DUP TO TRUE
029920             END-IF
029930     END-READ.
029940*---------------------------------------------------------------*
029950 B519-SCAN-ONE-MASTER-RECORD-EX.
029960*---------------------------------------------------------------*
029970     EXIT.
030900
031000*---------------------------------------------------------------*
031100 B600-CHECK-DATES.
031200*---------------------------------------------------------------*
031300     IF  DADD-LEAVING-DATE NOT = ZERO AND
031400         DADD-DATE-ACQUIRED NOT = ZERO AND
031500         DADD-LEAVING-DATE < DADD-DATE-ACQUIRED
031600         MOVE "Leaving date cannot be before the acquisition "
031700                                    TO DADD-REJECT-MSG
031800         STRING DADD-REJECT-MSG(1:46) "date."
031900             DELIMITED BY SIZE INTO DADD-REJECT-MSG
032000     END-IF.
032100*---------------------------------------------------------------*
032200 B699-CHECK-DATES-EX.
032300*---------------------------------------------------------------*
032400     EXIT.
032500
032600*---------------------------------------------------------------*
032700 C000-APPLY-ADD.
032800*---------------------------------------------------------------*
032900     READ DOG-CONTROL.
033000     IF  NOT WK-C-SUCCESSFUL
033100         MOVE ZERO                   TO DOGCTL-HIGH-ID
033200     END-IF.
033300
033400     ADD 1 TO DOGCTL-HIGH-ID.
033500     MOVE DOGCTL-HIGH-ID             TO DADD-NEW-ID
033600                                         WK-C-DOGMAS-RELKEY.
033700
033800     IF  WK-C-SUCCESSFUL
033900         REWRITE WK-C-DOGCTL
034000     ELSE
034100         WRITE WK-C-DOGCTL
034200     END-IF.
034300     IF  NOT WK-C-SUCCESSFUL
034400         DISPLAY "DOGVADD - WRITE ERROR - DOGCTL"
034500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
034600         MOVE C-COM0206               TO DADD-ERROR-CD
034700         MOVE C-FILE-DOGCTL           TO DADD-FILE
034800         MOVE C-MODE-WRITE            TO DADD-MODE
034900         MOVE WK-C-FILE-STATUS        TO DADD-FS
035000         GO TO C099-APPLY-ADD-EX
035100     END-IF.
035200
035300     INITIALIZE                      WK-C-DOGMAST.
035400     MOVE DOGCTL-HIGH-ID              TO DOGREC-ID.
035500     MOVE DADD-NAME                   TO DOGREC-NAME.
035600     MOVE DADD-BREED                  TO DOGREC-BREED.
035700     MOVE DADD-SUPPLIER               TO DOGREC-SUPPLIER.
035800     MOVE DADD-BADGE-ID               TO DOGREC-BADGE-ID.
035900     MOVE DADD-GENDER                 TO DOGREC-GENDER.
036000     MOVE DADD-BIRTH-DATE             TO DOGREC-BIRTH-DATE.
036100     MOVE DADD-DATE-ACQUIRED          TO DOGREC-DATE-ACQUIRED.
036200     MOVE DADD-STATUS                 TO DOGREC-STATUS.
036300     MOVE DADD-LEAVING-DATE           TO DOGREC-LEAVING-DATE.
036400     MOVE DADD-LEAVING-REASON         TO DOGREC-LEAVING-REASON.
036500     MOVE DADD-KENNEL-CHARS           TO DOGREC-KENNEL-CHARS.
036600     MOVE ZERO                        TO DOGREC-DATE-DELETED.
036700
036800     WRITE WK-C-DOGMAST.
036900     IF  NOT WK-C-SUCCESSFUL
037000         DISPLAY "DOGVADD - WRITE ERROR - DOGMAST"
037100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
037200         MOVE C-COM0206               TO DADD-ERROR-CD
037300         MOVE C-FILE-DOGMAST          TO DADD-FILE
037400         MOVE C-MODE-WRITE            TO DADD-MODE
037500         MOVE WK-C-FILE-STATUS        TO DADD-FS
037600     END-IF.
037700*---------------------------------------------------------------*
037800 C099-APPLY-ADD-EX.
037900*---------------------------------------------------------------*
038000     EXIT.
038100
038200*---------------------------------------------------------------*
038300*                   PROGRAM SUBROUTINE                          *
038400*---------------------------------------------------------------*
038500 Y900-ABNORMAL-TERMINATION.
038600     PERFORM Z000-END-PROGRAM-ROUTINE
038700        THRU Z999-END-PROGRAM-ROUTINE-EX.
038800     GOBACK.
038900
039000 Z000-END-PROGRAM-ROUTINE.
039100     CLOSE DOG-MASTER.
039200     IF  NOT WK-C-SUCCESSFUL
039300         DISPLAY "DOGVADD - CLOSE FILE ERROR - DOGMAST"
039400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
039500     END-IF.
039600     CLOSE DOG-CONTROL.
039700     IF  NOT WK-C-SUCCESSFUL
039800         DISPLAY "DOGVADD - CLOSE FILE ERROR - DOGCTL"
039900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
040000     END-IF.
040100
040200 Z999-END-PROGRAM-ROUTINE-EX.
040300     EXIT.
040400
040500******************************************************************
040600************** END OF PROGRAM SOURCE -  DOGVADD ***************
040700******************************************************************
