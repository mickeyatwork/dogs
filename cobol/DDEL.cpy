000100* DDEL.cpybk
000200*-----------------------------------------------------------------
000300* AMENDMENT HISTORY:
000400* DK0140 14/03/1987 RTANAKA  INITIAL VERSION - LINKAGE RECORD
000500*                   BETWEEN DOGMAINT AND DOGVDEL
000600* DK0560 11/01/2006 TWEE     REQ#8820 SOFT DELETE ONLY - NO
000700*                   HARD-DELETE OR UN-DELETE OPTION ON THIS
000800*                   RECORD, THERE NEVER HAS BEEN ONE
000900*-----------------------------------------------------------------
001000 01  WK-DDEL-RECORD.
001100     05  WK-DDEL-INPUT.
001200         10  DDEL-ID                PIC 9(09).
001300         10  DDEL-RUN-DATE          PIC 9(08).
001400*            CURRENT RUN DATE, CCYYMMDD, STAMPED ONTO
001500*            DOGREC-DATE-DELETED WHEN THE DELETE IS APPLIED
001600     05  WK-DDEL-OUTPUT.
001700         10  DDEL-NOT-FOUND         PIC X(01).
001800*            "Y" - DDEL-ID DID NOT MATCH ANY DOG-MASTER RECORD
001900     05  WK-DDEL-ERROR.
002000         10  DDEL-ERROR-CD          PIC X(07).
002100         10  DDEL-FILE              PIC X(08).
002200         10  DDEL-MODE              PIC X(07).
002300         10  DDEL-FS                PIC X(02).
002400     05  FILLER                      PIC X(20).
