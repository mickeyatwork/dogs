000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     DOGVDEL.
000500 AUTHOR.         R TANAKA.
000600 INSTALLATION.   KENNEL SYSTEMS GROUP.
000700 DATE-WRITTEN.   14 MAR 1987.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  CALLED ROUTINE TO VALIDATE AND APPLY A 'D'
001200*               (DELETE) TRANSACTION AGAINST THE DOG-MASTER
001300*               KENNEL ROSTER FILE. THIS IS A SOFT DELETE ONLY -
001400*               THE RECORD IS REWRITTEN WITH DOGREC-DATE-DELETED
001500*               STAMPED TO THE RUN DATE, IT IS NEVER PHYSICALLY
001600*               REMOVED FROM DOG-MASTER.
001700*
001800*________________________________________________________________
001900* HISTORY OF MODIFICATION:
002000*================================================================
002100* DK0120  14/03/1987  RTANAKA  - INITIAL VERSION
002200*----------------------------------------------------------------*
002300* DK0560  11/01/2006  TWEE     - REQ#8820 CHANGED FROM A PHYSICAL
002400*                      DELETE-AND-RESEQUENCE JOB TO A SOFT-DELETE
002500*                      STAMP SO BADGE-ID AND ID HISTORY SURVIVE
002600*----------------------------------------------------------------*
002700* DK0630  23/02/2011  TWEE     - REQ#9940 ALREADY-DELETED RECORD
002800*                      NOW REPORTS NOT-FOUND RATHER THAN RE-
002900*                      STAMPING THE DELETE DATE A SECOND TIME
003000*----------------------------------------------------------------*
003100 EJECT
003200**********************
003300 ENVIRONMENT DIVISION.
003400**********************
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.  IBM-AS400.
003700 OBJECT-COMPUTER.  IBM-AS400.
003800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
003900                   UPSI-0 IS UPSI-SWITCH-0
004000                     ON  STATUS IS U0-ON
004100                     OFF STATUS IS U0-OFF.
004200
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT DOG-MASTER  ASSIGN TO DATABASE-DOGMAST
004600            ORGANIZATION      IS RELATIVE
004700            ACCESS MODE       IS DYNAMIC
004800            RELATIVE KEY      IS WK-C-DOGMAS-RELKEY
004900            FILE STATUS       IS WK-C-FILE-STATUS.
005000 EJECT
005100***************
005200 DATA DIVISION.
005300***************
005400 FILE SECTION.
005500**************
005600 FD  DOG-MASTER
005700     LABEL RECORDS ARE OMITTED
005800     DATA RECORD IS WK-C-DOGMAST.
005900 01  WK-C-DOGMAST.
006000     COPY DOGREC.
006100
006200*************************
006300 WORKING-STORAGE SECTION.
006400*************************
006500 01  FILLER                          PIC X(24)        VALUE
006600     "** PROGRAM DOGVDEL  **".
006700
006800* ------------------ PROGRAM WORKING STORAGE -------------------*
006900 01  WK-C-COMMON.
007000     COPY DOGCOM.
007100
007200 01  WK-C-DOGMAS-RELKEY              PIC 9(09) COMP.
007300
007400 01  WS-LITERALS.
007500     05  C-COM0206                   PIC X(07) VALUE "COM0206".
007600     05  C-FILE-DOGMAST              PIC X(08) VALUE "DOGMAST".
007700     05  C-MODE-READ                 PIC X(07) VALUE "READ".
007800     05  C-MODE-REWRITE              PIC X(07) VALUE "REWRITE".
007850     05  FILLER                      PIC X(10) VALUE SPACES.
007900
008000*****************
008100 LINKAGE SECTION.
008200*****************
008300 COPY DDEL.
008400 EJECT
008500********************************************
008600 PROCEDURE DIVISION USING WK-DDEL-RECORD.
008700********************************************
008800 MAIN-MODULE.
008900     PERFORM A000-OPEN-FILES
009000        THRU A099-OPEN-FILES-EX.
009100     PERFORM B000-FIND-AND-DELETE
009200        THRU B099-FIND-AND-DELETE-EX.
009300     PERFORM Z000-END-PROGRAM-ROUTINE
009400        THRU Z999-END-PROGRAM-ROUTINE-EX.
009500     GOBACK.
009600
009700*---------------------------------------------------------------*
009800 A000-OPEN-FILES.
009900*---------------------------------------------------------------*
010000     MOVE SPACES                     TO WK-DDEL-OUTPUT.
010100     MOVE ZEROES                     TO WK-DDEL-ERROR.
010200
010300     OPEN    I-O   DOG-MASTER.
010400     IF  NOT WK-C-SUCCESSFUL
010500         DISPLAY "DOGVDEL - OPEN FILE ERROR - DOGMAST"
010600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
010700         MOVE C-COM0206               TO DDEL-ERROR-CD
010800         MOVE C-FILE-DOGMAST          TO DDEL-FILE
010900         MOVE WK-C-FILE-STATUS        TO DDEL-FS
011000         GO TO Y900-ABNORMAL-TERMINATION
011100     END-IF.
011200*---------------------------------------------------------------*
011300 A099-OPEN-FILES-EX.
011400*---------------------------------------------------------------*
011500     EXIT.
011600
011700*---------------------------------------------------------------*
011800 B000-FIND-AND-DELETE.
011900*---------------------------------------------------------------*
012000     MOVE DDEL-ID                    TO WK-C-DOGMAS-RELKEY.
012100     READ DOG-MASTER
012200         INVALID KEY
012300             SET WK-C-RECORD-NOT-FOUND TO TRUE
012400     END-READ.
012500
012600     IF  WK-C-RECORD-NOT-FOUND
012700         MOVE "Y"                    TO DDEL-NOT-FOUND
012800         GO TO B099-FIND-AND-DELETE-EX
012900     END-IF.
013000
013100     IF  NOT WK-C-SUCCESSFUL
013200         DISPLAY "DOGVDEL - READ ERROR - DOGMAST"
013300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
013400         MOVE C-COM0206               TO DDEL-ERROR-CD
013500         MOVE C-FILE-DOGMAST          TO DDEL-FILE
013600         MOVE C-MODE-READ             TO DDEL-MODE
013700         MOVE WK-C-FILE-STATUS        TO DDEL-FS
013800         GO TO B099-FIND-AND-DELETE-EX
013900     END-IF.
014000
014100     IF  DOGREC-DATE-DELETED NOT = ZERO
014200         MOVE "Y"                    TO DDEL-NOT-FOUND
014300         GO TO B099-FIND-AND-DELETE-EX
014400     END-IF.
014500
014600     MOVE DDEL-RUN-DATE              TO DOGREC-DATE-DELETED.
014700
014800     REWRITE WK-C-DOGMAST.
014900     IF  NOT WK-C-SUCCESSFUL
015000         DISPLAY "DOGVDEL - REWRITE ERROR - DOGMAST"
015100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015200         MOVE C-COM0206               TO DDEL-ERROR-CD
015300         MOVE C-FILE-DOGMAST          TO DDEL-FILE
015400         MOVE C-MODE-REWRITE          TO DDEL-MODE
015500         MOVE WK-C-FILE-STATUS        TO DDEL-FS
015600     END-IF.
015700*---------------------------------------------------------------*
015800 B099-FIND-AND-DELETE-EX.
015900*---------------------------------------------------------------*
016000     EXIT.
016100
016200*---------------------------------------------------------------*
016300*                   PROGRAM SUBROUTINE                          *
016400*---------------------------------------------------------------*
016500 Y900-ABNORMAL-TERMINATION.
016600     PERFORM Z000-END-PROGRAM-ROUTINE
016700        THRU Z999-END-PROGRAM-ROUTINE-EX.
016800     GOBACK.
016900
017000 Z000-END-PROGRAM-ROUTINE.
017100     CLOSE DOG-MASTER.
017200     IF  NOT WK-C-SUCCESSFUL
017300         DISPLAY "DOGVDEL - CLOSE FILE ERROR - DOGMAST"
017400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017500     END-IF.
017600
017700 Z999-END-PROGRAM-ROUTINE-EX.
017800     EXIT.
017900
018000******************************************************************
018100************** END OF PROGRAM SOURCE -  DOGVDEL ***************
018200******************************************************************
