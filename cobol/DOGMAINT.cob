000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     DOGMAINT.
000500 AUTHOR.         R TANAKA.
000600 INSTALLATION.   KENNEL SYSTEMS GROUP.
000700 DATE-WRITTEN.   14 MAR 1987.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  DOGS MASTER FILE MAINTENANCE RUN. DRIVES THE
001200*               TRANSACTION FILE ONE RECORD AT A TIME, CALLS
001300*               OUT TO DOGVADD/DOGVUPD/DOGVDEL DEPENDING ON
001400*               TRAN-CODE, ECHOES THE RESULT OF EVERY
001500*               TRANSACTION TO THE REPORT FILE, AND PRINTS THE
001600*               RUN'S CONTROL TOTALS AT END OF FILE.
001700*
001800*________________________________________________________________
001900* HISTORY OF MODIFICATION:
002000*================================================================
002100* DK0150  14/03/1987  RTANAKA  - INITIAL VERSION - ADD AND
002200*                      DELETE TRANSACTIONS ONLY
002300*----------------------------------------------------------------*
002400* DK0270  02/11/1989  RTANAKA  - REQ#0334 ADD 'U' (UPDATE)
002500*                      TRANSACTION CODE, CALLS DOGVUPD
002600*----------------------------------------------------------------*
002700* DK0460  28/09/1998  MLOW     - Y2K REMEDIATION - RUN DATE NOW
002800*                      DERIVED WITH A CENTURY WINDOW OFF THE
002900*                      2-DIGIT SYSTEM DATE, STAMPED AS FULL
003000*                      CCYYMMDD ONTO EVERY DELETE
003100*----------------------------------------------------------------*
003200* DK0640  23/02/2011  TWEE     - REQ#9940 TIGHTENED THE NOT-
003300*                      FOUND AND REJECT-MESSAGE ECHO WORDING TO
003400*                      MATCH THE KENNEL OFFICE'S NEW RUN-BOOK
003410*----------------------------------------------------------------*
003420* DK0660  09/08/2026  TWEE     - REQ#9940 WIDENED THE REPORT
003430*                      ECHO LINE TO CARRY THE FULL DOG RECORD
003440*                      ON ADD AND UPDATE
003450*----------------------------------------------------------------*
003460* DK0670  09/08/2026  TWEE     - REQ#9940 DADD/DUPD/DDEL
003470*                      LINKAGE COPYBOOKS ALREADY CARRY THEIR
003480*                      OWN 01 LEVEL - DROPPED THE EXTRA
003490*                      WRAPPING 01 THAT WAS LEAVING THE CALL
003495*                      ARGUMENTS DISCONNECTED FROM THE FIELDS
003498*                      DOGVADD/DOGVUPD/DOGVDEL EXPECT
003500*----------------------------------------------------------------*
003600 EJECT
003700**********************
003800 ENVIRONMENT DIVISION.
003900**********************
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.  IBM-AS400.
004200 OBJECT-COMPUTER.  IBM-AS400.
004300 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004400                   C01 IS TOP-OF-FORM
004500                   UPSI-0 IS UPSI-SWITCH-0
004600                     ON  STATUS IS U0-ON
004700                     OFF STATUS IS U0-OFF.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT DOG-TRANS-IN ASSIGN TO DATABASE-DOGTRAN
005200            ORGANIZATION      IS SEQUENTIAL
005300            FILE STATUS       IS WK-C-FILE-STATUS.
005400
005500     SELECT DOG-REPORT-OUT ASSIGN TO DATABASE-DOGRPT
005600            ORGANIZATION      IS SEQUENTIAL
005700            FILE STATUS       IS WK-C-FILE-STATUS.
005800 EJECT
005900***************
006000 DATA DIVISION.
006100***************
006200 FILE SECTION.
006300**************
006400 FD  DOG-TRANS-IN
006500     LABEL RECORDS ARE OMITTED
006600     DATA RECORD IS WK-C-DOGTRAN.
006700 01  WK-C-DOGTRAN.
006800     COPY DOGTRAN.
006900
007000 FD  DOG-REPORT-OUT
007100     LABEL RECORDS ARE OMITTED
007200     DATA RECORD IS WK-C-DOGRPT.
007300 01  WK-C-DOGRPT                      PIC X(500).
007310* DK0660 - WIDENED FROM 132 TO 500 BYTES TO HOLD THE FULL-RECORD
007320* ADD/UPDATE ECHO LINE (SEE WS-RECORD-LINE BELOW).  THE SHORTER
007330* TRAILER AND MESSAGE LINES STILL WRITE CLEAN - THEY JUST CARRY
007340* TRAILING FILL TO THE NEW RECORD WIDTH.
007400
007500*************************
007600 WORKING-STORAGE SECTION.
007700*************************
007800 01  FILLER                          PIC X(24)        VALUE
007900     "** PROGRAM DOGMAINT **".
008000
008100* ------------------ PROGRAM WORKING STORAGE -------------------*
008200 01  WK-C-COMMON.
008300     COPY DOGCOM.
008400
008500* ------------- LINKAGE RECORDS FOR THE CALLED ROUTINES ---------*
008550* DK0670 - EACH COPYBOOK BELOW ALREADY SUPPLIES ITS OWN 01-LEVEL
008560* (WK-DADD-RECORD/WK-DUPD-RECORD/WK-DDEL-RECORD) - COPY IT BARE,
008570* THE SAME WAY THE CALLED ROUTINE ITSELF DOES IN ITS OWN LINKAGE
008580* SECTION.  DO NOT WRAP ANOTHER 01 AROUND IT.
008600     COPY DADD.
008700     COPY DUPD.
008800     COPY DDEL.
009200
009300* ---------------------- CONTROL TOTALS --------------------------*
009400 01  WS-CONTROL-TOTALS.
009500     05  WS-TRANS-READ               PIC 9(09) COMP VALUE ZERO.
009600     05  WS-ADDS-APPLIED             PIC 9(09) COMP VALUE ZERO.
009700     05  WS-UPDATES-APPLIED          PIC 9(09) COMP VALUE ZERO.
009800     05  WS-DELETES-APPLIED          PIC 9(09) COMP VALUE ZERO.
009900     05  WS-TRANS-REJECTED           PIC 9(09) COMP VALUE ZERO.
009905     05  FILLER                      PIC X(10) VALUE SPACES.
009910
010010 01  WS-MSG-ID                       PIC 9(09).
010020* ALPHA VIEW OF THE ID - STRING STATEMENTS PULL FROM HERE, NEVER
010025* FROM A NUMERIC-DISPLAY ITEM DIRECTLY.
010030 01  WS-MSG-ID-ALPHA REDEFINES WS-MSG-ID PIC X(09).
010040
010100* -------------------- REPORT LINE LAYOUT -----------------------*
010110* DK0660 - WIDENED TO CARRY EVERY DOG-RECORD FIELD SO THE ADD
010120* AND UPDATE ECHO LINES ARE COMPLETE RATHER THAN THE SHORT
010130* LIST/INQUIRY COLUMN SET.  LAID OUT AT THE SAME 500-BYTE WIDTH
010140* AS DOGREC-RECORD ITSELF SO IT NEVER RUNS SHORT OF ROOM.
010200 01  WS-RECORD-LINE.
010300     05  RL-ID                       PIC ZZZZZZZZ9.
010400     05  FILLER                      PIC X(02) VALUE SPACES.
010500     05  RL-NAME                     PIC X(60).
010600     05  FILLER                      PIC X(02) VALUE SPACES.
010700     05  RL-BREED                    PIC X(60).
010800     05  FILLER                      PIC X(02) VALUE SPACES.
010900     05  RL-SUPPLIER                 PIC X(60).
011000     05  FILLER                      PIC X(02) VALUE SPACES.
011100     05  RL-BADGE-ID                 PIC ZZZZZZZZ9.
011200     05  FILLER                      PIC X(02) VALUE SPACES.
011300     05  RL-GENDER                   PIC X(10).
011400     05  FILLER                      PIC X(02) VALUE SPACES.
011500     05  RL-BIRTH-DATE               PIC X(08).
011600     05  FILLER                      PIC X(02) VALUE SPACES.
011700     05  RL-DATE-ACQUIRED            PIC X(08).
011800     05  FILLER                      PIC X(02) VALUE SPACES.
011805     05  RL-STATUS                   PIC X(12).
011810     05  FILLER                      PIC X(02) VALUE SPACES.
011815     05  RL-LEAVING-DATE             PIC X(08).
011820     05  FILLER                      PIC X(02) VALUE SPACES.
011825     05  RL-LEAVING-REASON           PIC X(20).
011830     05  FILLER                      PIC X(02) VALUE SPACES.
011835     05  RL-KENNEL-CHARS             PIC X(200).
011840     05  FILLER                      PIC X(02) VALUE SPACES.
011845     05  RL-DATE-DELETED             PIC X(08).
011850     05  FILLER                      PIC X(04) VALUE SPACES.
011855 01  WS-RECORD-LINE-RAW REDEFINES WS-RECORD-LINE PIC X(500).
011900
012000 01  WS-MESSAGE-LINE                 PIC X(132).
012200
012300* -------------------- RUN TRAILER LAYOUT -------------------------*
012400 01  WS-TRL-HEADING.
012500     05  FILLER                      PIC X(34) VALUE
012600         "DOGS MASTER MAINTENANCE RUN REPORT".
012700     05  FILLER                      PIC X(98) VALUE SPACES.
012800
012900 01  WS-TRL-UNDERLINE.
013000     05  FILLER                      PIC X(35) VALUE
013100     "-----------------------------------".
013200     05  FILLER                      PIC X(97) VALUE SPACES.
013300
013400 01  WS-TRL-READ.
013500     05  FILLER                      PIC X(29) VALUE
013600         "TRANSACTIONS READ .......... ".
013700     05  TRL-READ-CT                 PIC 9(09).
013800     05  FILLER                      PIC X(94) VALUE SPACES.
013900
014000 01  WS-TRL-ADDS.
014100     05  FILLER                      PIC X(30) VALUE
014200         "ADDS APPLIED ................ ".
014300     05  TRL-ADDS-CT                 PIC 9(09).
014400     05  FILLER                      PIC X(93) VALUE SPACES.
014500
014600 01  WS-TRL-UPDATES.
014700     05  FILLER                      PIC X(30) VALUE
014800         "UPDATES APPLIED ............. ".
014900     05  TRL-UPDATES-CT              PIC 9(09).
015000     05  FILLER                      PIC X(93) VALUE SPACES.
015100
015200 01  WS-TRL-DELETES.
015300     05  FILLER                      PIC X(30) VALUE
015400         "DELETES APPLIED ............. ".
015500     05  TRL-DELETES-CT              PIC 9(09).
015600     05  FILLER                      PIC X(93) VALUE SPACES.
015700
015800 01  WS-TRL-REJECTED.
015900     05  FILLER                      PIC X(30) VALUE
016000         "TRANSACTIONS REJECTED ....... ".
016100     05  TRL-REJECTED-CT             PIC 9(09).
016200     05  FILLER                      PIC X(93) VALUE SPACES.
016300
016400*****************
016500 PROCEDURE DIVISION.
016600*****************
016700 MAIN-MODULE.
016800     PERFORM A000-OPEN-FILES
016900        THRU A099-OPEN-FILES-EX.
017000     PERFORM B000-PROCESS-TRANSACTIONS
017100        THRU B099-PROCESS-TRANSACTIONS-EX.
017200     PERFORM D800-PRINT-TRAILER
017300        THRU D899-PRINT-TRAILER-EX.
017400     PERFORM Z000-END-PROGRAM-ROUTINE
017500        THRU Z999-END-PROGRAM-ROUTINE-EX.
017600     GOBACK.
017700
017800*---------------------------------------------------------------*
017900 A000-OPEN-FILES.
018000*---------------------------------------------------------------*
018100     OPEN    INPUT DOG-TRANS-IN.
018200     IF  NOT WK-C-SUCCESSFUL
018300         DISPLAY "DOGMAINT - OPEN FILE ERROR - DOGTRAN"
018400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018500         GO TO Y900-ABNORMAL-TERMINATION
018600     END-IF.
018700
018800     OPEN    OUTPUT DOG-REPORT-OUT.
018900     IF  NOT WK-C-SUCCESSFUL
019000         DISPLAY "DOGMAINT - OPEN FILE ERROR - DOGRPT"
019100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019200         GO TO Y900-ABNORMAL-TERMINATION
019300     END-IF.
019400
019500     PERFORM A100-ESTABLISH-RUN-DATE
019600        THRU A199-ESTABLISH-RUN-DATE-EX.
019700*---------------------------------------------------------------*
019800 A099-OPEN-FILES-EX.
019900*---------------------------------------------------------------*
020000     EXIT.
020100
020200*---------------------------------------------------------------*
020300 A100-ESTABLISH-RUN-DATE.
020400*---------------------------------------------------------------*
020500     ACCEPT WK-C-SYSDATE-YYMMDD FROM DATE.
020600     MOVE WK-C-SYSDATE-YYMMDD(1:2) TO WK-C-TODAY-YY.
020700     MOVE WK-C-SYSDATE-YYMMDD(3:2) TO WK-C-TODAY-MM.
020800     MOVE WK-C-SYSDATE-YYMMDD(5:2) TO WK-C-TODAY-DD.
020900     IF  WK-C-TODAY-YY < 50
021000         MOVE 20                     TO WK-C-TODAY-CC
021100     ELSE
021200         MOVE 19                     TO WK-C-TODAY-CC
021300     END-IF.
021400*---------------------------------------------------------------*
021500 A199-ESTABLISH-RUN-DATE-EX.
021600*---------------------------------------------------------------*
021700     EXIT.
021800
021900*---------------------------------------------------------------*
022000 B000-PROCESS-TRANSACTIONS.
022100*---------------------------------------------------------------*
022200     PERFORM B100-READ-TRANSACTION
022300        THRU B199-READ-TRANSACTION-EX.
022400
022500     PERFORM B200-PROCESS-ONE-TRANSACTION
022510        THRU B299-PROCESS-ONE-TRANSACTION-EX
022520        UNTIL WK-C-END-OF-FILE.
024800*---------------------------------------------------------------*
024900 B099-PROCESS-TRANSACTIONS-EX.
025000*---------------------------------------------------------------*
025100     EXIT.
025110
025120*---------------------------------------------------------------*
025130 B200-PROCESS-ONE-TRANSACTION.
025140*---------------------------------------------------------------*
025150     ADD 1 TO WS-TRANS-READ.
025160     EVALUATE TRAN-CODE
025170         WHEN "A"
025180             PERFORM C100-PROCESS-ADD
025190                THRU C199-PROCESS-ADD-EX
025200         WHEN "U"
025210             PERFORM C200-PROCESS-UPDATE
025220                THRU C299-PROCESS-UPDATE-EX
025230         WHEN "D"
025240             PERFORM C300-PROCESS-DELETE
025250                THRU C399-PROCESS-DELETE-EX
025260         WHEN OTHER
025270             ADD 1 TO WS-TRANS-REJECTED
025280             MOVE SPACES          TO WS-MESSAGE-LINE
025290             STRING "Invalid transaction code on input "
025300                    "record."
025310                 DELIMITED BY SIZE INTO WS-MESSAGE-LINE
025320             WRITE WK-C-DOGRPT FROM WS-MESSAGE-LINE
025330     END-EVALUATE.
025340     PERFORM B100-READ-TRANSACTION
025350        THRU B199-READ-TRANSACTION-EX.
025360*---------------------------------------------------------------*
025370 B299-PROCESS-ONE-TRANSACTION-EX.
025380*---------------------------------------------------------------*
025390     EXIT.
025395
025398*---------------------------------------------------------------*
025400 B100-READ-TRANSACTION.
025500*---------------------------------------------------------------*
025600     READ DOG-TRANS-IN INTO WK-C-DOGTRAN
025700         AT END
025800             SET WK-C-END-OF-FILE TO TRUE
025900     END-READ.
026000*---------------------------------------------------------------*
026100 B199-READ-TRANSACTION-EX.
026200*---------------------------------------------------------------*
026300     EXIT.
026400
026500*---------------------------------------------------------------*
026600 C100-PROCESS-ADD.
026700*---------------------------------------------------------------*
026800     MOVE TRAN-NAME                  TO DADD-NAME.
026900     MOVE TRAN-BREED                 TO DADD-BREED.
027000     MOVE TRAN-SUPPLIER              TO DADD-SUPPLIER.
027100     MOVE TRAN-BADGE-ID              TO DADD-BADGE-ID.
027200     MOVE TRAN-GENDER                TO DADD-GENDER.
027300     MOVE TRAN-BIRTH-DATE            TO DADD-BIRTH-DATE.
027400     MOVE TRAN-DATE-ACQUIRED         TO DADD-DATE-ACQUIRED.
027500     MOVE TRAN-STATUS                TO DADD-STATUS.
027600     MOVE TRAN-LEAVING-DATE          TO DADD-LEAVING-DATE.
027700     MOVE TRAN-LEAVING-REASON        TO DADD-LEAVING-REASON.
027800     MOVE TRAN-KENNEL-CHARS          TO DADD-KENNEL-CHARS.
027900
028000     CALL "DOGVADD" USING WK-DADD-RECORD.
028100
028200     IF  DADD-REJECT-MSG NOT = SPACES
028300         ADD 1 TO WS-TRANS-REJECTED
028400         WRITE WK-C-DOGRPT FROM DADD-REJECT-MSG
028500     ELSE
028600         ADD 1 TO WS-ADDS-APPLIED
028650         MOVE SPACES                  TO WS-RECORD-LINE-RAW
028700         MOVE DADD-NEW-ID             TO RL-ID
028800         MOVE DADD-NAME               TO RL-NAME
028900         MOVE DADD-BREED              TO RL-BREED
029000         MOVE DADD-SUPPLIER           TO RL-SUPPLIER
029100         MOVE DADD-BADGE-ID           TO RL-BADGE-ID
029200         MOVE DADD-GENDER             TO RL-GENDER
029210         IF  DADD-BIRTH-DATE = ZERO
029220             MOVE SPACES              TO RL-BIRTH-DATE
029230         ELSE
029240             MOVE DADD-BIRTH-DATE     TO RL-BIRTH-DATE
029250         END-IF
029260         IF  DADD-DATE-ACQUIRED = ZERO
029270             MOVE SPACES              TO RL-DATE-ACQUIRED
029280         ELSE
029290             MOVE DADD-DATE-ACQUIRED  TO RL-DATE-ACQUIRED
029295         END-IF
029300         MOVE DADD-STATUS             TO RL-STATUS
029310         IF  DADD-LEAVING-DATE = ZERO
029320             MOVE SPACES              TO RL-LEAVING-DATE
029330         ELSE
029340             MOVE DADD-LEAVING-DATE   TO RL-LEAVING-DATE
029350         END-IF
029360         MOVE DADD-LEAVING-REASON     TO RL-LEAVING-REASON
029370         MOVE DADD-KENNEL-CHARS       TO RL-KENNEL-CHARS
029400         MOVE SPACES                  TO RL-DATE-DELETED
029500         WRITE WK-C-DOGRPT FROM WS-RECORD-LINE
029600     END-IF.
029700*---------------------------------------------------------------*
029800 C199-PROCESS-ADD-EX.
029900*---------------------------------------------------------------*
030000     EXIT.
030100
030200*---------------------------------------------------------------*
030300 C200-PROCESS-UPDATE.
030400*---------------------------------------------------------------*
030500     MOVE TRAN-ID                    TO DUPD-ID.
030600     MOVE TRAN-NAME                  TO DUPD-NAME.
030700     MOVE TRAN-BREED                 TO DUPD-BREED.
030800     MOVE TRAN-SUPPLIER              TO DUPD-SUPPLIER.
030900     MOVE TRAN-BADGE-ID              TO DUPD-BADGE-ID.
031000     MOVE TRAN-GENDER                TO DUPD-GENDER.
031100     MOVE TRAN-BIRTH-DATE            TO DUPD-BIRTH-DATE.
031200     MOVE TRAN-DATE-ACQUIRED         TO DUPD-DATE-ACQUIRED.
031300     MOVE TRAN-STATUS                TO DUPD-STATUS.
031400     MOVE TRAN-LEAVING-DATE          TO DUPD-LEAVING-DATE.
031500     MOVE TRAN-LEAVING-REASON        TO DUPD-LEAVING-REASON.
031600     MOVE TRAN-KENNEL-CHARS          TO DUPD-KENNEL-CHARS.
031700     MOVE FP-NAME                    TO DUPD-FP-NAME.
031800     MOVE FP-BREED                   TO DUPD-FP-BREED.
031900     MOVE FP-SUPPLIER                TO DUPD-FP-SUPPLIER.
032000     MOVE FP-BADGE-ID                TO DUPD-FP-BADGE-ID.
032100     MOVE FP-GENDER                  TO DUPD-FP-GENDER.
032200     MOVE FP-BIRTH-DATE              TO DUPD-FP-BIRTH-DATE.
032300     MOVE FP-DATE-ACQUIRED           TO DUPD-FP-DATE-ACQUIRED.
032400     MOVE FP-STATUS                  TO DUPD-FP-STATUS.
032500     MOVE FP-LEAVING-DATE            TO DUPD-FP-LEAVING-DATE.
032600     MOVE FP-LEAVING-REASON          TO DUPD-FP-LEAVING-REASON.
032700     MOVE FP-KENNEL-CHARS            TO DUPD-FP-KENNEL-CHARS.
032800
032900     CALL "DOGVUPD" USING WK-DUPD-RECORD.
033000
033100     IF  DUPD-NOT-FOUND = "Y"
033200         ADD 1 TO WS-TRANS-REJECTED
033300         MOVE TRAN-ID                 TO WS-MSG-ID
033400         MOVE SPACES                  TO WS-MESSAGE-LINE
033500         STRING "Dog with ID " WS-MSG-ID-ALPHA " not found for update"
033600             DELIMITED BY SIZE INTO WS-MESSAGE-LINE
033700         WRITE WK-C-DOGRPT FROM WS-MESSAGE-LINE
033800     ELSE
033900         IF  DUPD-REJECT-MSG NOT = SPACES
034000             ADD 1 TO WS-TRANS-REJECTED
034100             WRITE WK-C-DOGRPT FROM DUPD-REJECT-MSG
034200         ELSE
034300             ADD 1 TO WS-UPDATES-APPLIED
034350             MOVE SPACES              TO WS-RECORD-LINE-RAW
034400             MOVE TRAN-ID             TO RL-ID
034500             MOVE DUPD-NAME           TO RL-NAME
034600             MOVE DUPD-BREED          TO RL-BREED
034700             MOVE DUPD-SUPPLIER       TO RL-SUPPLIER
034800             MOVE DUPD-BADGE-ID       TO RL-BADGE-ID
034900             MOVE DUPD-GENDER         TO RL-GENDER
034910             IF  DUPD-BIRTH-DATE = ZERO
034920                 MOVE SPACES          TO RL-BIRTH-DATE
034930             ELSE
034940                 MOVE DUPD-BIRTH-DATE TO RL-BIRTH-DATE
034950             END-IF
034960             IF  DUPD-DATE-ACQUIRED = ZERO
034970                 MOVE SPACES          TO RL-DATE-ACQUIRED
034980             ELSE
034990                 MOVE DUPD-DATE-ACQUIRED TO RL-DATE-ACQUIRED
034995             END-IF
035000             MOVE DUPD-STATUS         TO RL-STATUS
035010             IF  DUPD-LEAVING-DATE = ZERO
035020                 MOVE SPACES          TO RL-LEAVING-DATE
035030             ELSE
035040                 MOVE DUPD-LEAVING-DATE TO RL-LEAVING-DATE
035050             END-IF
035060             MOVE DUPD-LEAVING-REASON TO RL-LEAVING-REASON
035070             MOVE DUPD-KENNEL-CHARS   TO RL-KENNEL-CHARS
035080             IF  DUPD-DATE-DELETED = ZERO
035090                 MOVE SPACES          TO RL-DATE-DELETED
035095             ELSE
035098                 MOVE DUPD-DATE-DELETED TO RL-DATE-DELETED
035099             END-IF
035200             WRITE WK-C-DOGRPT FROM WS-RECORD-LINE
035300         END-IF
035400     END-IF.
035500*---------------------------------------------------------------*
035600 C299-PROCESS-UPDATE-EX.
035700*---------------------------------------------------------------*
035800     EXIT.
035900
036000*---------------------------------------------------------------*
036100 C300-PROCESS-DELETE.
036200*---------------------------------------------------------------*
036300     MOVE TRAN-ID                    TO DDEL-ID.
036400     MOVE WK-C-TODAY-CCYYMMDD        TO DDEL-RUN-DATE.
036500
036600     CALL "DOGVDEL" USING WK-DDEL-RECORD.
036700
036800     IF  DDEL-NOT-FOUND = "Y"
036900         ADD 1 TO WS-TRANS-REJECTED
037000         MOVE TRAN-ID                 TO WS-MSG-ID
037100         MOVE SPACES                  TO WS-MESSAGE-LINE
037200         STRING "Dog with ID " WS-MSG-ID-ALPHA
037300                " not found for deletion"
037400             DELIMITED BY SIZE INTO WS-MESSAGE-LINE
037500         WRITE WK-C-DOGRPT FROM WS-MESSAGE-LINE
037600     ELSE
037700         ADD 1 TO WS-DELETES-APPLIED
037800         MOVE TRAN-ID                 TO WS-MSG-ID
037900         MOVE SPACES                  TO WS-MESSAGE-LINE
038000         STRING "Dog with ID " WS-MSG-ID-ALPHA
038100                " has been successfully deleted"
038200             DELIMITED BY SIZE INTO WS-MESSAGE-LINE
038300         WRITE WK-C-DOGRPT FROM WS-MESSAGE-LINE
038400     END-IF.
038500*---------------------------------------------------------------*
038600 C399-PROCESS-DELETE-EX.
038700*---------------------------------------------------------------*
038800     EXIT.
038900
039000*---------------------------------------------------------------*
039100 D800-PRINT-TRAILER.
039200*---------------------------------------------------------------*
039300     MOVE WS-TRANS-READ              TO TRL-READ-CT.
039400     MOVE WS-ADDS-APPLIED            TO TRL-ADDS-CT.
039500     MOVE WS-UPDATES-APPLIED         TO TRL-UPDATES-CT.
039600     MOVE WS-DELETES-APPLIED         TO TRL-DELETES-CT.
039700     MOVE WS-TRANS-REJECTED          TO TRL-REJECTED-CT.
039750*
039760* POP THE RUN TOTALS TO THE JOB LOG AS WELL AS THE REPORT, SO
039770* THE OPERATOR CAN SEE THE COUNTS WITHOUT FETCHING THE SPOOL FILE
039780     DISPLAY "DOGMAINT TOTALS - READ "     TRL-READ-CT
039785             " ADDS "    TRL-ADDS-CT
039790             " UPDATES " TRL-UPDATES-CT
039795             " DELETES " TRL-DELETES-CT
039797             " REJECTED " TRL-REJECTED-CT.
039800
039900     WRITE WK-C-DOGRPT FROM WS-TRL-HEADING.
040000     WRITE WK-C-DOGRPT FROM WS-TRL-UNDERLINE.
040100     WRITE WK-C-DOGRPT FROM WS-TRL-READ.
040200     WRITE WK-C-DOGRPT FROM WS-TRL-ADDS.
040300     WRITE WK-C-DOGRPT FROM WS-TRL-UPDATES.
040400     WRITE WK-C-DOGRPT FROM WS-TRL-DELETES.
040500     WRITE WK-C-DOGRPT FROM WS-TRL-REJECTED.
040600*---------------------------------------------------------------*
040700 D899-PRINT-TRAILER-EX.
040800*---------------------------------------------------------------*
040900     EXIT.
041000
041100*---------------------------------------------------------------*
041200*                   PROGRAM SUBROUTINE                          *
041300*---------------------------------------------------------------*
041400 Y900-ABNORMAL-TERMINATION.
041500     PERFORM Z000-END-PROGRAM-ROUTINE
041600        THRU Z999-END-PROGRAM-ROUTINE-EX.
041700     GOBACK.
041800
041900 Z000-END-PROGRAM-ROUTINE.
042000     CLOSE DOG-TRANS-IN DOG-REPORT-OUT.
042100
042200 Z999-END-PROGRAM-ROUTINE-EX.
042300     EXIT.
042400
042500******************************************************************
042600************** END OF PROGRAM SOURCE -  DOGMAINT ***************
042700******************************************************************
