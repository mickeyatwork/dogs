000100* DOGIQK.cpybk
000200*-----------------------------------------------------------------
000300* AMENDMENT HISTORY:
000400* DK0590 11/01/2006 TWEE  REQ#8820 INITIAL VERSION - ONE CONTROL
000500*                   RECORD PER RUN, READ BY DOGINQ
000600*-----------------------------------------------------------------
000700 01  WK-DOGIQK.
000800     05  WK-DOGIQK-INPUT.
000900         10  DOGIQK-ID              PIC 9(09).
001000*            ID OF THE DOG-MASTER RECORD TO REPORT
001100     05  WK-DOGIQK-OUTPUT.
001200         10  DOGIQK-NOT-FOUND       PIC X(01).
001300*            "Y" - DOGIQK-ID DID NOT MATCH ANY DOG-MASTER RECORD
001350     05  FILLER                      PIC X(10).
