000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     DOGINQ.
000500 AUTHOR.         M LOW.
000600 INSTALLATION.   KENNEL SYSTEMS GROUP.
000700 DATE-WRITTEN.   02 NOV 1989.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  STANDALONE BATCH JOB, RUN SEPARATELY FROM THE
001200*               DOGMAINT MAINTENANCE RUN AND FROM DOGLIST. READS
001300*               ONE CONTROL CARD CARRYING A SINGLE DOG ID AND
001400*               REPORTS THAT ONE DOG-MASTER RECORD, OR A NOT-
001500*               FOUND LINE IF NO RECORD ON THE MASTER CARRIES
001600*               THAT ID.
001700*
001800*________________________________________________________________
001900* HISTORY OF MODIFICATION:
002000*================================================================
002100* DK0310  02/11/1989  MLOW     - INITIAL VERSION
002200*----------------------------------------------------------------*
002300* DK0490  28/09/1998  MLOW     - Y2K REMEDIATION - DATE COLUMNS
002400*                      NOW PRINT THE FULL CCYYMMDD
002500*----------------------------------------------------------------*
002600* DK0610  11/01/2006  TWEE     - REQ#8820 SOFT-DELETED RECORDS
002700*                      ARE STILL REPORTABLE BY INQUIRY - ONLY
002800*                      DOGLIST'S "A" PATH EXCLUDES THEM
002850*----------------------------------------------------------------*
002870* DK0670  09/08/2026  TWEE     - REQ#9940 DOGIQK CARRIES ITS
002880*                      OWN 01 LEVEL - DROPPED THE EXTRA
002890*                      WRAPPING 01 ON THE FD
002900*----------------------------------------------------------------*
003000 EJECT
003100**********************
003200 ENVIRONMENT DIVISION.
003300**********************
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER.  IBM-AS400.
003600 OBJECT-COMPUTER.  IBM-AS400.
003700 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
003800                   C01 IS TOP-OF-FORM
003900                   UPSI-0 IS UPSI-SWITCH-0
004000                     ON  STATUS IS U0-ON
004100                     OFF STATUS IS U0-OFF.
004200
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT DOG-INQUIRY-IN ASSIGN TO DATABASE-DOGIQK
004600            ORGANIZATION      IS SEQUENTIAL
004700            FILE STATUS       IS WK-C-FILE-STATUS.
004800
004900     SELECT DOG-MASTER  ASSIGN TO DATABASE-DOGMAST
005000            ORGANIZATION      IS RELATIVE
005100            ACCESS MODE       IS DYNAMIC
005200            RELATIVE KEY      IS WK-C-DOGMAS-RELKEY
005300            FILE STATUS       IS WK-C-FILE-STATUS.
005400
005500     SELECT DOG-REPORT-OUT ASSIGN TO DATABASE-DOGRPT
005600            ORGANIZATION      IS SEQUENTIAL
005700            FILE STATUS       IS WK-C-FILE-STATUS.
005800 EJECT
005900***************
006000 DATA DIVISION.
006100***************
006200 FILE SECTION.
006300**************
006400 FD  DOG-INQUIRY-IN
006500     LABEL RECORDS ARE OMITTED
006600     DATA RECORD IS WK-DOGIQK.
006650* DK0670 - DOGIQK SUPPLIES ITS OWN 01 LEVEL (WK-DOGIQK) - COPY
006670* IT BARE, NO WRAPPING 01 HERE.
006800     COPY DOGIQK.
006900
007000 FD  DOG-MASTER
007100     LABEL RECORDS ARE OMITTED
007200     DATA RECORD IS WK-C-DOGMAST.
007300 01  WK-C-DOGMAST.
007400     COPY DOGREC.
007500
007600 FD  DOG-REPORT-OUT
007700     LABEL RECORDS ARE OMITTED
007800     DATA RECORD IS WK-C-DOGRPT.
007900 01  WK-C-DOGRPT                      PIC X(132).
008000
008100*************************
008200 WORKING-STORAGE SECTION.
008300*************************
008400 01  FILLER                          PIC X(24)        VALUE
008500     "** PROGRAM DOGINQ   **".
008600
008700* ------------------ PROGRAM WORKING STORAGE -------------------*
008800 01  WK-C-COMMON.
008900     COPY DOGCOM.
009000
009100 01  WK-C-DOGMAS-RELKEY              PIC 9(09) COMP.
009200
009300* -------------------- REPORT LINE LAYOUT -----------------------*
009400 01  WS-HEADING-LINE.
009500     05  FILLER                      PIC X(34) VALUE
009600         "DOGS MASTER LIST/INQUIRY REPORT".
009700     05  FILLER                      PIC X(98) VALUE SPACES.
009800
009900 01  WS-REPORT-LINE.
010000     05  RL-ID                       PIC ZZZZZZZZ9.
010100     05  FILLER                      PIC X(02) VALUE SPACES.
010200     05  RL-NAME                     PIC X(20).
010300     05  FILLER                      PIC X(02) VALUE SPACES.
010400     05  RL-BREED                    PIC X(20).
010500     05  FILLER                      PIC X(02) VALUE SPACES.
010600     05  RL-SUPPLIER                 PIC X(20).
010700     05  FILLER                      PIC X(02) VALUE SPACES.
010800     05  RL-BADGE-ID                 PIC ZZZZZZZZ9.
010900     05  FILLER                      PIC X(02) VALUE SPACES.
011000     05  RL-GENDER                   PIC X(10).
011100     05  FILLER                      PIC X(02) VALUE SPACES.
011200     05  RL-STATUS                   PIC X(12).
011300     05  FILLER                      PIC X(02) VALUE SPACES.
011400     05  RL-DATE-DELETED             PIC X(08).
011500     05  FILLER                      PIC X(10) VALUE SPACES.
011600
011700 01  WS-NOT-FOUND-LINE.
011800     05  FILLER                      PIC X(12) VALUE "Dog with ID ".
011900     05  NF-ID                       PIC 9(09).
012000     05  FILLER                      PIC X(11) VALUE " not found".
012100     05  FILLER                      PIC X(100) VALUE SPACES.
012300
012400*****************
012500 PROCEDURE DIVISION.
012600*****************
012700 MAIN-MODULE.
012800     PERFORM A000-OPEN-FILES
012900        THRU A099-OPEN-FILES-EX.
013000     PERFORM B000-READ-CONTROL-CARD
013100        THRU B099-READ-CONTROL-CARD-EX.
013200     PERFORM B800-WRITE-REPORT-LINE
013300        THRU B899-WRITE-REPORT-LINE-EX.
013400     PERFORM Z000-END-PROGRAM-ROUTINE
013500        THRU Z999-END-PROGRAM-ROUTINE-EX.
013600     GOBACK.
013700
013800*---------------------------------------------------------------*
013900 A000-OPEN-FILES.
014000*---------------------------------------------------------------*
014100     OPEN    INPUT DOG-INQUIRY-IN.
014200     IF  NOT WK-C-SUCCESSFUL
014300         DISPLAY "DOGINQ - OPEN FILE ERROR - DOGIQK"
014400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014500         GO TO Y900-ABNORMAL-TERMINATION
014600     END-IF.
014700
014800     OPEN    INPUT DOG-MASTER.
014900     IF  NOT WK-C-SUCCESSFUL
015000         DISPLAY "DOGINQ - OPEN FILE ERROR - DOGMAST"
015100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015200         GO TO Y900-ABNORMAL-TERMINATION
015300     END-IF.
015400
015500     OPEN    OUTPUT DOG-REPORT-OUT.
015600     IF  NOT WK-C-SUCCESSFUL
015700         DISPLAY "DOGINQ - OPEN FILE ERROR - DOGRPT"
015800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015900         GO TO Y900-ABNORMAL-TERMINATION
016000     END-IF.
016100
016200     WRITE WK-C-DOGRPT FROM WS-HEADING-LINE.
016300*---------------------------------------------------------------*
016400 A099-OPEN-FILES-EX.
016500*---------------------------------------------------------------*
016600     EXIT.
016700
016800*---------------------------------------------------------------*
016900 B000-READ-CONTROL-CARD.
017000*---------------------------------------------------------------*
017100     READ DOG-INQUIRY-IN INTO WK-DOGIQK
017200         AT END
017300             MOVE ZERO                TO DOGIQK-ID
017400     END-READ.
017500
017600     MOVE DOGIQK-ID                  TO WK-C-DOGMAS-RELKEY.
017700     READ DOG-MASTER
017800         INVALID KEY
017900             SET WK-C-RECORD-NOT-FOUND TO TRUE
018000     END-READ.
018100
018200     IF  WK-C-RECORD-NOT-FOUND
018300         MOVE "Y"                    TO DOGIQK-NOT-FOUND
018400     ELSE
018500         MOVE "N"                    TO DOGIQK-NOT-FOUND
018600     END-IF.
018700*---------------------------------------------------------------*
018800 B099-READ-CONTROL-CARD-EX.
018900*---------------------------------------------------------------*
019000     EXIT.
019100
019200*---------------------------------------------------------------*
019300 B800-WRITE-REPORT-LINE.
019400*---------------------------------------------------------------*
019500     IF  DOGIQK-NOT-FOUND = "Y"
019600         MOVE DOGIQK-ID               TO NF-ID
019700         WRITE WK-C-DOGRPT FROM WS-NOT-FOUND-LINE
019800         GO TO B899-WRITE-REPORT-LINE-EX
019900     END-IF.
020000
020100     MOVE DOGREC-ID                  TO RL-ID.
020200     MOVE DOGREC-NAME                TO RL-NAME.
020300     MOVE DOGREC-BREED               TO RL-BREED.
020400     MOVE DOGREC-SUPPLIER            TO RL-SUPPLIER.
020500     MOVE DOGREC-BADGE-ID            TO RL-BADGE-ID.
020600     MOVE DOGREC-GENDER              TO RL-GENDER.
020700     MOVE DOGREC-STATUS              TO RL-STATUS.
020800     IF  DOGREC-DATE-DELETED = ZERO
020900         MOVE SPACES                 TO RL-DATE-DELETED
021000     ELSE
021100         MOVE DOGREC-DATE-DELETED    TO RL-DATE-DELETED
021200     END-IF.
021300
021400     WRITE WK-C-DOGRPT FROM WS-REPORT-LINE.
021500*---------------------------------------------------------------*
021600 B899-WRITE-REPORT-LINE-EX.
021700*---------------------------------------------------------------*
021800     EXIT.
021900
022000*---------------------------------------------------------------*
022100*                   PROGRAM SUBROUTINE                          *
022200*---------------------------------------------------------------*
022300 Y900-ABNORMAL-TERMINATION.
022400     PERFORM Z000-END-PROGRAM-ROUTINE
022500        THRU Z999-END-PROGRAM-ROUTINE-EX.
022600     GOBACK.
022700
022800 Z000-END-PROGRAM-ROUTINE.
022900     CLOSE DOG-INQUIRY-IN DOG-MASTER DOG-REPORT-OUT.
023000
023100 Z999-END-PROGRAM-ROUTINE-EX.
023200     EXIT.
023300
023400******************************************************************
023500************** END OF PROGRAM SOURCE -  DOGINQ ****************
023600******************************************************************
